000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LVEMPLST.
000120 AUTHOR.         V B COEN.
000130 INSTALLATION.   APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.   10/12/85.
000150 DATE-COMPILED.
000160 SECURITY.       COPYRIGHT (C) 1985-2026 AND LATER, VINCENT BRYAN
000170                 COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                 LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190*
000200*****************************************************************
000210*                                                               *
000220*                    EMPLOYEE LISTING REPORT                   *
000230*                                                               *
000240*  REMARKS.       USES RW (REPORT WRITER) TO LIST THE EMPLOYEE  *
000250*                 MASTER, ONE LINE PER EMPLOYEE.  THE SELECTION *
000260*                 PARAMETER RECORD (LVEMPPRM) CARRIES A MODE OF *
000270*                 "A" FOR ALL DEPARTMENTS OR "D" FOR ONE NAMED  *
000280*                 DEPARTMENT.  MASTER IS BROWSED SEQUENTIALLY - *
000290*                 DEPARTMENT IS NOT A KEY ON THE MASTER.  THE   *
000300*                 DEPARTMENT COMPARE IS CASE INSENSITIVE.       *
000310*                                                               *
000320*  CALLED MODULES.  NONE.                                       *
000330*  FILES USED.      LV-SEL-PARAM-FILE (INPUT, SEQUENTIAL).      *
000340*                   LV-EMPLOYEE-FILE (INPUT, INDEXED).          *
000350*                   LV-EMPLOYEE-REGISTER (OUTPUT, PRINT).       *
000360*                                                               *
000370*****************************************************************
000380* CHANGES:
000390* 10/12/85 VBC          CREATED, SEMI-SOURCED FROM THE OLD
000400*                       PAYROLL VACATION-REPORT LAYOUT.
000410* 03/03/92 RJT          DEPARTMENT-ONLY SELECTION ADDED ON
000420*                       REQUEST FROM PERSONNEL.
000430* 02/10/98 VBC - Y2K.01 JOIN-DATE HEADING FIELD ALREADY CCYYMMDD
000440*                       - CHECKED AND SIGNED OFF FOR YEAR 2000.
000450* 11/12/25 VBC - 1.00   RE-BUILT FOR THE LEAVE SUB-SYSTEM - BAL/
000460*                       USED/AVAILABLE COLUMNS REPLACE THE OLD
000470*                       VACATION-ACCRUAL COLUMNS, REQUEST LV-0001.
000480* 09/03/26 VBC - 1.01   E-MAIL COLUMN ADDED TO THE LISTING ON
000490*                       REQUEST FROM PERSONNEL - THEY WERE
000500*                       RE-KEYING IT FROM THE MASTER PRINT-OUT
000510*                       BY HAND.  DEPARTMENT SELECTION MADE
000520*                       CASE INSENSITIVE TO MATCH LVEMPADD'S
000530*                       E-MAIL COMPARE HABIT, REQUEST LV-0007.
000540*
000550 ENVIRONMENT DIVISION.
000560 COPY "envdiv.cob".
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     select   LV-Sel-Param-File
000600              assign to "LVEMPPRM"
000610              organization is line sequential
000620              file status is WS-Parm-Status.
000630     select   LV-Employee-File
000640              assign to "EMPMAST"
000650              organization is indexed
000660              access mode is dynamic
000670              record key is Emp-Id
000680              file status is WS-Emp-Status.
000690     select   LV-Employee-Register
000700              assign to "LVEMPLPR"
000710              organization is line sequential
000720              file status is WS-Reg-Status.
000730*
000740 DATA DIVISION.
000750 FILE SECTION.
000760*
000770 FD  LV-Sel-Param-File.
000780*
000790 01  LV-Sel-Record.
000800     03  Sel-Mode                  pic x.
000810         88  Sel-Mode-All                  value "A".
000820         88  Sel-Mode-Department            value "D".
000830     03  Sel-Department            pic x(15).
000840     03  filler                    pic x(20).
000850*
000860 FD  LV-Employee-File.
000870 COPY "wslvemp.cob".
000880*
000890 FD  LV-Employee-Register
000900     reports are Employee-Listing-Report.
000910*
000920 WORKING-STORAGE SECTION.
000930*
000940 77  Prog-Name             pic x(16)  value "LVEMPLST (1.01)".
000950 77  WS-Page-Lines         pic 9(3)   comp  value 56.
000960*
000970 01  WS-File-Status.
000980     03  WS-Parm-Status        pic xx.
000990     03  WS-Emp-Status         pic xx.
001000     03  WS-Reg-Status         pic xx.
001010     03  filler                pic x(2).
001020*
001030 01  WS-Switches.
001040     03  WS-Emp-Eof-Sw         pic x      value "N".
001050         88  WS-No-More-Emp            value "Y".
001060     03  WS-Include-Sw         pic x      value "N".
001070         88  WS-Include-Employee       value "Y".
001080     03  filler                pic x(8).
001090*
001100 01  WS-Counts.
001110     03  WS-Listed-Cnt         pic 9(6)   comp.
001120     03  filler                pic x(4).
001130*
001140 01  WS-Balance-Work.
001150     03  WS-Available          pic s9(4)  comp.
001160     03  filler                pic x(4).
001170*
001180 01  WS-Dept-Compare.
001190*            ** CASE-INSENSITIVE DEPARTMENT COMPARE - SAME
001200*            ** INSPECT ... CONVERTING IDIOM AS LVEMPADD'S
001210*            ** DUPLICATE E-MAIL CHECK.
001220     03  WS-Emp-Dept-Uc        pic x(15).
001230     03  WS-Sel-Dept-Uc        pic x(15).
001240     03  filler                pic x(2).
001250*
001260 COPY "wslvdte.cob".
001270*
001280 REPORT SECTION.
001290*
001300 RD  Employee-Listing-Report
001310     control      Final
001320     Page Limit   WS-Page-Lines
001330     Heading      1
001340     First Detail 5
001350     Last  Detail WS-Page-Lines.
001360*
001370 01  LV-Emp-Head type page heading.
001380     03  line  1.
001390         05  col  1      pic x(16)   source Prog-Name.
001400         05  col  30     pic x(30)   value
001410                  "LEAVE MANAGEMENT SYSTEM".
001420         05  col  70     pic x(5)    value "PAGE ".
001430         05  col  75     pic zz9     source Page-Counter.
001440     03  line  2.
001450         05  col  30     pic x(30)   value
001460                  "EMPLOYEE LISTING REPORT".
001470         05  col  70     pic 9(8)    source LV-Today-Bin.
001480     03  line  4.
001490         05  col   1                 value "EMP ID".
001500         05  col  14                 value "NAME".
001510         05  col  36                 value "EMAIL".
001520         05  col  63                 value "DEPARTMENT".
001530         05  col  80                 value "JOINED".
001540         05  col  91                 value "BAL".
001550         05  col  98                 value "USED".
001560         05  col 104                 value "AVAIL".
001570*
001580 01  LV-Emp-Detail type is detail.
001590     03  line + 1.
001600         05  col   1     pic x(11)   source Emp-Id.
001610         05  col  14     pic x(20)   source Emp-Name.
001620         05  col  36     pic x(25)   source Emp-Email.
001630         05  col  63     pic x(15)   source Emp-Department.
001640         05  col  80     pic 9(8)    source Emp-Join-Date.
001650         05  col  90     pic zz9     source Emp-Total-Leave-Bal.
001660         05  col  97     pic zz9     source Emp-Used-Leaves.
001670         05  col 104     pic zz9     source WS-Available.
001680*
001690 01  type control Footing Final line plus 2.
001700     03  col   1         pic x(28)   value "TOTAL EMPLOYEES LISTED    :".
001710     03  col  29         pic zzzz9   source WS-Listed-Cnt.
001720*
001730 PROCEDURE DIVISION.
001740*
001750 AA000-Main section.
001760*****************************************
001770     perform  AA010-Open-Files.
001780     perform  BB000-Report-Employees.
001790     perform  AA030-Close-Files.
001800     stop     run.
001810*
001820 AA000-Exit.
001830     exit     section.
001840*
001850 AA010-Open-Files section.
001860*****************************************
001870     accept   LV-Today-Bin from date YYYYMMDD.
001880     move     zero to WS-Listed-Cnt.
001890     move     "A" to Sel-Mode.
001900     open     input  LV-Sel-Param-File.
001910     if       WS-Parm-Status = "00"
001920              read LV-Sel-Param-File
001930                   at end move "A" to Sel-Mode
001940              end-read
001950              close LV-Sel-Param-File.
001960     if       Sel-Mode-Department
001970              move Sel-Department to WS-Sel-Dept-Uc
001980              inspect WS-Sel-Dept-Uc converting
001990                      "abcdefghijklmnopqrstuvwxyz" to
002000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002010     open     input  LV-Employee-File.
002020     if       WS-Emp-Status not = "00"
002030              display "LVEMPLST - EMPLOYEE FILE OPEN FAILED - "
002040                       WS-Emp-Status upon console
002050              move 16 to return-code
002060              stop run.
002070     open     output LV-Employee-Register.
002080*
002090 AA010-Exit.
002100     exit     section.
002110*
002120 AA030-Close-Files section.
002130*****************************************
002140     close    LV-Employee-File LV-Employee-Register.
002150*
002160 AA030-Exit.
002170     exit     section.
002180*
002190 BB000-Report-Employees section.
002200*****************************************
002210     initiate Employee-Listing-Report.
002220     perform  BB010-Process-One-Employee
002230              until WS-No-More-Emp.
002240     terminate Employee-Listing-Report.
002250*
002260 BB000-Exit.
002270     exit     section.
002280*
002290 BB010-Process-One-Employee section.
002300*****************************************
002310     read     LV-Employee-File next record
002320              at end move "Y" to WS-Emp-Eof-Sw.
002330     if       WS-No-More-Emp
002340              go to BB010-Exit.
002350     perform  CC000-Check-Selection.
002360     if       not WS-Include-Employee
002370              go to BB010-Exit.
002380     compute  WS-Available = Emp-Total-Leave-Bal - Emp-Used-Leaves.
002390     add      1 to WS-Listed-Cnt.
002400     generate LV-Emp-Detail.
002410*
002420 BB010-Exit.
002430     exit     section.
002440*
002450 CC000-Check-Selection section.
002460*****************************************
002470     move     "N" to WS-Include-Sw.
002480     if       Sel-Mode-All
002490              move "Y" to WS-Include-Sw
002500     else
002510              move Emp-Department to WS-Emp-Dept-Uc
002520              inspect WS-Emp-Dept-Uc converting
002530                      "abcdefghijklmnopqrstuvwxyz" to
002540                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002550              if     WS-Emp-Dept-Uc = WS-Sel-Dept-Uc
002560                     move "Y" to WS-Include-Sw.
002570*
002580 CC000-Exit.
002590     exit     section.
002600*
