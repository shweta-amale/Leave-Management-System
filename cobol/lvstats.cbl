000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LVSTATS.
000120 AUTHOR.         V B COEN.
000130 INSTALLATION.   APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.   05/12/85.
000150 DATE-COMPILED.
000160 SECURITY.       COPYRIGHT (C) 1985-2026 AND LATER, VINCENT BRYAN
000170                 COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                 LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190*
000200*****************************************************************
000210*                                                               *
000220*               LEAVE MANAGEMENT STATISTICS SUMMARY            *
000230*                                                               *
000240*  REMARKS.       USES RW (REPORT WRITER) TO PRINT ONE-PAGE     *
000250*                 GRAND-TOTAL SUMMARY OF THE EMPLOYEE MASTER    *
000260*                 AND LEAVE-REQUEST FILE POPULATIONS.  NO       *
000270*                 CONTROL BREAKS - FINAL TOTALS ONLY.           *
000280*                                                               *
000290*  CALLED MODULES.  NONE.                                       *
000300*  FILES USED.      LV-EMPLOYEE-FILE (INPUT, INDEXED).          *
000310*                   LV-REQUEST-FILE (INPUT, INDEXED).           *
000320*                   LV-STATS-REGISTER (OUTPUT, PRINT).          *
000330*                                                               *
000340*****************************************************************
000350* CHANGES:
000360* 05/12/85 VBC          CREATED, SEMI-SOURCED FROM THE OLD
000370*                       PAYROLL CHECK-REGISTER LAYOUT.
000380* 14/02/91 RJT          PENDING/APPROVED/REJECTED BREAKDOWN
000390*                       LINES ADDED ON REQUEST FROM PERSONNEL.
000400* 28/09/98 VBC - Y2K.01 DATE HEADING FIELD ALREADY CCYYMMDD -
000410*                       CHECKED AND SIGNED OFF FOR THE YEAR 2000.
000420* 08/12/25 VBC - 1.00   RE-BUILT FOR THE LEAVE SUB-SYSTEM -
000430*                       CANCELLED-REQUEST LINE ADDED, REQUEST
000440*                       LV-0001.
000441* 09/03/26 VBC - 1.01   CANCELLED-REQUEST LINE TAKEN BACK OUT -
000442*                       PERSONNEL'S SUMMARY ONLY WANTS THE FIVE
000443*                       ORIGINAL TOTALS (EMPLOYEES, REQUESTS,
000444*                       PENDING, APPROVED, REJECTED), REQUEST
000445*                       LV-0007.
000450*
000460 ENVIRONMENT DIVISION.
000470 COPY "envdiv.cob".
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     select   LV-Employee-File
000510              assign to "EMPMAST"
000520              organization is indexed
000530              access mode is dynamic
000540              record key is Emp-Id
000550              file status is WS-Emp-Status.
000560     select   LV-Request-File
000570              assign to "REQMAST"
000580              organization is indexed
000590              access mode is dynamic
000600              record key is Lr-Request-Id
000610              file status is WS-Req-Status.
000620     select   LV-Stats-Register
000630              assign to "LVSTATPR"
000640              organization is line sequential
000650              file status is WS-Reg-Status.
000660*
000670 DATA DIVISION.
000680 FILE SECTION.
000690*
000700 FD  LV-Employee-File.
000710 COPY "wslvemp.cob".
000720*
000730 FD  LV-Request-File.
000740 COPY "wslvreq.cob".
000750*
000760 FD  LV-Stats-Register
000770     reports are Leave-Statistics-Report.
000780*
000790 WORKING-STORAGE SECTION.
000800*
000810 77  Prog-Name             pic x(16)  value "LVSTATS (1.01)".
000820 77  WS-Page-Lines         pic 9(3)   comp  value 56.
000830*
000840 01  WS-File-Status.
000850     03  WS-Emp-Status         pic xx.
000860     03  WS-Req-Status         pic xx.
000870     03  WS-Reg-Status         pic xx.
000880     03  filler                pic x(2).
000890*
000900 01  WS-Switches.
000910     03  WS-Emp-Eof-Sw         pic x      value "N".
000920         88  WS-No-More-Emp            value "Y".
000930     03  WS-Req-Eof-Sw         pic x      value "N".
000940         88  WS-No-More-Req            value "Y".
000950     03  filler                pic x(8).
000960*
000970 01  WS-Totals.
000980     03  WS-Total-Employees    pic 9(6)   comp.
000990     03  WS-Total-Requests     pic 9(6)   comp.
001000     03  WS-Pending-Cnt        pic 9(6)   comp.
001010     03  WS-Approved-Cnt       pic 9(6)   comp.
001020     03  WS-Rejected-Cnt       pic 9(6)   comp.
001040     03  filler                pic x(10).
001050*
001060 01  WS-Stat-Idx-Work.
001070     03  WS-Stat-Idx           pic 9      comp.
001080     03  filler                pic x(3).
001090*
001100 01  WS-Stat-Table.
001110     03  WS-Stat-Row  occurs 5 times.
001120         05  WS-Stat-Label     pic x(30).
001130         05  WS-Stat-Count     pic 9(6).
001140*
001150 COPY "wslvdte.cob".
001160*
001170 REPORT SECTION.
001180*
001190 RD  Leave-Statistics-Report
001200     control      Final
001210     Page Limit   WS-Page-Lines
001220     Heading      1
001230     First Detail 5
001240     Last  Detail WS-Page-Lines.
001250*
001260 01  LV-Stats-Head type page heading.
001270     03  line  1.
001280         05  col  1      pic x(16)   source Prog-Name.
001290         05  col  30     pic x(30)   value
001300                  "LEAVE MANAGEMENT SYSTEM".
001310         05  col  70     pic x(5)    value "PAGE ".
001320         05  col  75     pic zz9     source Page-Counter.
001330     03  line  2.
001340         05  col  30     pic x(30)   value
001350                  "STATISTICS SUMMARY REPORT".
001360         05  col  70     pic 9(8)    source LV-Today-Bin.
001370     03  line  4.
001380         05  col  3                  value "DESCRIPTION".
001390         05  col  40                 value "COUNT".
001400*
001410 01  LV-Stats-Detail type is detail.
001420     03  line + 2.
001430         05  col  3      pic x(30)   source WS-Stat-Label (WS-Stat-Idx).
001440         05  col  40     pic zzzzz9  source WS-Stat-Count (WS-Stat-Idx).
001450*
001460 01  type control Footing Final line plus 2.
001470     03  col  3          pic x(21)   value "*** END OF REPORT ***".
001480*
001490 PROCEDURE DIVISION.
001500*
001510 AA000-Main section.
001520*****************************************
001530     perform  AA010-Open-Files.
001540     perform  BB000-Count-Employees.
001550     perform  BB100-Count-Requests.
001560     perform  CC000-Load-Stat-Table.
001570     perform  CC010-Print-Report.
001580     perform  AA030-Close-Files.
001590     stop     run.
001600*
001610 AA000-Exit.
001620     exit     section.
001630*
001640 AA010-Open-Files section.
001650*****************************************
001660     accept   LV-Today-Bin from date YYYYMMDD.
001670     open     input  LV-Employee-File.
001680     if       WS-Emp-Status not = "00"
001690              display "LVSTATS - EMPLOYEE FILE OPEN FAILED - "
001700                       WS-Emp-Status upon console
001710              move 16 to return-code
001720              stop run.
001730     open     input  LV-Request-File.
001740     if       WS-Req-Status not = "00"
001750              display "LVSTATS - REQUEST FILE OPEN FAILED - "
001760                       WS-Req-Status upon console
001770              move 16 to return-code
001780              stop run.
001790     open     output LV-Stats-Register.
001800*
001810 AA010-Exit.
001820     exit     section.
001830*
001840 AA030-Close-Files section.
001850*****************************************
001860     close    LV-Employee-File LV-Request-File LV-Stats-Register.
001870*
001880 AA030-Exit.
001890     exit     section.
001900*
001910 BB000-Count-Employees section.
001920*****************************************
001930     move     zero to WS-Total-Employees.
001940     perform  BB010-Read-Next-Employee
001950              until WS-No-More-Emp.
001960*
001970 BB000-Exit.
001980     exit     section.
001990*
002000 BB010-Read-Next-Employee section.
002010*****************************************
002020     read     LV-Employee-File next record
002030              at end move "Y" to WS-Emp-Eof-Sw.
002040     if       not WS-No-More-Emp
002050              add 1 to WS-Total-Employees.
002060*
002070 BB010-Exit.
002080     exit     section.
002090*
002100 BB100-Count-Requests section.
002110*****************************************
002120     move     zero to WS-Total-Requests WS-Pending-Cnt
002130              WS-Approved-Cnt WS-Rejected-Cnt.
002140     perform  BB110-Read-Next-Request
002150              until WS-No-More-Req.
002160*
002170 BB100-Exit.
002180     exit     section.
002190*
002200 BB110-Read-Next-Request section.
002210*****************************************
002220     read     LV-Request-File next record
002230              at end move "Y" to WS-Req-Eof-Sw.
002240     if       WS-No-More-Req
002250              go to BB110-Exit.
002260     add      1 to WS-Total-Requests.
002270     evaluate true
002280         when Lr-Status-Pending    add 1 to WS-Pending-Cnt
002290         when Lr-Status-Approved   add 1 to WS-Approved-Cnt
002300         when Lr-Status-Rejected   add 1 to WS-Rejected-Cnt
002320     end-evaluate.
002330*
002340 BB110-Exit.
002350     exit     section.
002360*
002370 CC000-Load-Stat-Table section.
002380*****************************************
002390     move     "TOTAL EMPLOYEES ON FILE      " to WS-Stat-Label (1).
002400     move     WS-Total-Employees to WS-Stat-Count (1).
002410     move     "TOTAL LEAVE REQUESTS ON FILE " to WS-Stat-Label (2).
002420     move     WS-Total-Requests to WS-Stat-Count (2).
002430     move     "REQUESTS PENDING             " to WS-Stat-Label (3).
002440     move     WS-Pending-Cnt to WS-Stat-Count (3).
002450     move     "REQUESTS APPROVED            " to WS-Stat-Label (4).
002460     move     WS-Approved-Cnt to WS-Stat-Count (4).
002470     move     "REQUESTS REJECTED            " to WS-Stat-Label (5).
002480     move     WS-Rejected-Cnt to WS-Stat-Count (5).
002510*
002520 CC000-Exit.
002530     exit     section.
002540*
002550 CC010-Print-Report section.
002560*****************************************
002570     initiate Leave-Statistics-Report.
002580     perform  CC020-Generate-One-Row
002590              varying WS-Stat-Idx from 1 by 1
002600              until WS-Stat-Idx > 5.
002610     terminate Leave-Statistics-Report.
002620*
002630 CC010-Exit.
002640     exit     section.
002650*
002660 CC020-Generate-One-Row section.
002670*****************************************
002680     generate LV-Stats-Detail.
002690*
002700 CC020-Exit.
002710     exit     section.
002720*
