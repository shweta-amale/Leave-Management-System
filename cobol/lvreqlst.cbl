000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LVREQLST.
000120 AUTHOR.         V B COEN.
000130 INSTALLATION.   APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.   12/12/85.
000150 DATE-COMPILED.
000160 SECURITY.       COPYRIGHT (C) 1985-2026 AND LATER, VINCENT BRYAN
000170                 COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                 LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190*
000200*****************************************************************
000210*                                                               *
000220*                 LEAVE REQUEST LISTING REPORT                 *
000230*                                                               *
000240*  REMARKS.       USES RW (REPORT WRITER) TO LIST THE LEAVE-    *
000250*                 REQUEST FILE, ONE LINE PER REQUEST.  THE      *
000260*                 SELECTION PARAMETER RECORD (LVREQPRM) CARRIES *
000270*                 A MODE OF "A" FOR ALL REQUESTS, "P" FOR       *
000280*                 PENDING REQUESTS ONLY OR "E" FOR ONE NAMED    *
000290*                 EMPLOYEE'S HISTORY.  MASTER IS BROWSED        *
000300*                 SEQUENTIALLY - NEITHER STATUS NOR EMPLOYEE-ID *
000310*                 IS A KEY ON THE FILE.  MODE "E" LOOKS THE     *
000320*                 EMPLOYEE UP ON THE MASTER FIRST AND ABORTS    *
000330*                 THE RUN IF THE ID DOES NOT EXIST - IT DOES    *
000340*                 NOT SILENTLY PRINT AN EMPTY REPORT.           *
000350*                                                               *
000360*  CALLED MODULES.  NONE - LVDATE IS REACHED VIA PRLVDAYS.      *
000370*  FILES USED.      LV-SEL-PARAM-FILE (INPUT, SEQUENTIAL).      *
000380*                   LV-EMPLOYEE-FILE (INPUT, INDEXED).          *
000390*                   LV-REQUEST-FILE (INPUT, INDEXED).           *
000400*                   LV-REQUEST-REGISTER (OUTPUT, PRINT).        *
000410*                                                               *
000420*****************************************************************
000430* CHANGES:
000440* 12/12/85 VBC          CREATED, SEMI-SOURCED FROM THE OLD
000450*                       PAYROLL CHECK-REGISTER LAYOUT.
000460* 17/06/93 RJT          "PENDING ONLY" MODE ADDED FOR THE
000470*                       WEEKLY APPROVALS MEETING.
000480* 06/10/98 VBC - Y2K.01 APPLIED/START/END DATE FIELDS ALREADY
000490*                       CCYYMMDD - CHECKED AND SIGNED OFF FOR
000500*                       THE YEAR 2000.
000510* 12/12/25 VBC - 1.00   RE-BUILT FOR THE LEAVE SUB-SYSTEM -
000520*                       "BY EMPLOYEE" MODE ADDED, REQUEST
000530*                       LV-0001.
000540* 09/03/26 VBC - 1.01   DAYS (CALENDAR), APPROVED/REJECTED BY,
000550*                       APPROVED/REJECTED DATE AND COMMENTS
000560*                       COLUMNS ADDED SO THE MEETING DOES NOT
000570*                       HAVE TO GO BACK TO THE MASTER TO SEE
000580*                       WHO ACTIONED A REQUEST.  MODE "E" NOW
000590*                       VALIDATES THE EMPLOYEE EXISTS BEFORE
000600*                       THE MASTER IS BROWSED - IT USED TO
000610*                       JUST PRINT ZERO LINES FOR A BAD ID,
000620*                       REQUEST LV-0007.
000630*
000640 ENVIRONMENT DIVISION.
000650 COPY "envdiv.cob".
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     select   LV-Sel-Param-File
000690              assign to "LVREQPRM"
000700              organization is line sequential
000710              file status is WS-Parm-Status.
000720     select   LV-Employee-File
000730              assign to "EMPMAST"
000740              organization is indexed
000750              access mode is dynamic
000760              record key is Emp-Id
000770              file status is WS-Emp-Status.
000780     select   LV-Request-File
000790              assign to "REQMAST"
000800              organization is indexed
000810              access mode is dynamic
000820              record key is Lr-Request-Id
000830              file status is WS-Req-Status.
000840     select   LV-Request-Register
000850              assign to "LVREQLPR"
000860              organization is line sequential
000870              file status is WS-Reg-Status.
000880*
000890 DATA DIVISION.
000900 FILE SECTION.
000910*
000920 FD  LV-Sel-Param-File.
000930*
000940 01  LV-Sel-Record.
000950     03  Sel-Mode                  pic x.
000960         88  Sel-Mode-All                  value "A".
000970         88  Sel-Mode-Pending               value "P".
000980         88  Sel-Mode-Employee              value "E".
000990     03  Sel-Employee              pic x(11).
001000     03  filler                    pic x(24).
001010*
001020 FD  LV-Employee-File.
001030 COPY "wslvemp.cob".
001040*
001050 FD  LV-Request-File.
001060 COPY "wslvreq.cob".
001070*
001080 FD  LV-Request-Register
001090     reports are Request-Listing-Report.
001100*
001110 WORKING-STORAGE SECTION.
001120*
001130 77  Prog-Name             pic x(16)  value "LVREQLST (1.01)".
001140 77  WS-Page-Lines         pic 9(3)   comp  value 56.
001150*
001160 01  WS-File-Status.
001170     03  WS-Parm-Status        pic xx.
001180     03  WS-Emp-Status         pic xx.
001190     03  WS-Req-Status         pic xx.
001200     03  WS-Reg-Status         pic xx.
001205     03  filler                pic x(2).
001210*
001220 01  WS-Switches.
001230     03  WS-Req-Eof-Sw         pic x      value "N".
001240         88  WS-No-More-Req            value "Y".
001250     03  WS-Include-Sw         pic x      value "N".
001260         88  WS-Include-Request        value "Y".
001270     03  filler                pic x(8).
001280*
001290 01  WS-Counts.
001300     03  WS-Listed-Cnt         pic 9(6)   comp.
001310     03  filler                pic x(4).
001320*
001330 COPY "wslvcnt.cob".
001340*
001350 COPY "wslvdte.cob".
001360*
001370 REPORT SECTION.
001380*
001390 RD  Request-Listing-Report
001400     control      Final
001410     Page Limit   WS-Page-Lines
001420     Heading      1
001430     First Detail 5
001440     Last  Detail WS-Page-Lines.
001450*
001460 01  LV-Req-Head type page heading.
001470     03  line  1.
001480         05  col  1      pic x(16)   source Prog-Name.
001490         05  col  30     pic x(30)   value
001500                  "LEAVE MANAGEMENT SYSTEM".
001510         05  col  70     pic x(5)    value "PAGE ".
001520         05  col  75     pic zz9     source Page-Counter.
001530     03  line  2.
001540         05  col  30     pic x(30)   value
001550                  "LEAVE REQUEST LISTING REPORT".
001560         05  col  70     pic 9(8)    source LV-Today-Bin.
001570     03  line  4.
001580         05  col   1                 value "REQUEST ID".
001590         05  col  12                 value "EMP ID".
001600         05  col  24                 value "TYPE".
001610         05  col  34                 value "START".
001620         05  col  43                 value "END".
001630         05  col  52                 value "DAYS".
001640         05  col  57                 value "STATUS".
001650         05  col  67                 value "APPLIED".
001660         05  col  76                 value "APPR/REJ BY".
001670         05  col  97                 value "APPR/REJ DTE".
001680         05  col 110                 value "COMMENTS".
001690*
001700 01  LV-Req-Detail type is detail.
001710     03  line + 1.
001720         05  col   1     pic x(10)   source Lr-Request-Id.
001730         05  col  12     pic x(11)   source Lr-Employee-Id.
001740         05  col  24     pic x(9)    source Lr-Leave-Type.
001750         05  col  34     pic 9(8)    source Lr-Start-Date.
001760         05  col  43     pic 9(8)    source Lr-End-Date.
001770         05  col  52     pic zz9     source PR-Calendar-Days.
001780         05  col  57     pic x(9)    source Lr-Status.
001790         05  col  67     pic 9(8)    source Lr-Applied-Date.
001800         05  col  76     pic x(20)   source Lr-Approved-By.
001810         05  col  97     pic z(8)    source Lr-Approved-Date.
001820         05  col 110     pic x(60)   source Lr-Comments.
001830*
001840 01  type control Footing Final line plus 2.
001850     03  col   1         pic x(28)   value "TOTAL REQUESTS LISTED     :".
001860     03  col  29         pic zzzz9   source WS-Listed-Cnt.
001870*
001880 PROCEDURE DIVISION.
001890*
001900 AA000-Main section.
001910*****************************************
001920     perform  AA010-Open-Files.
001930     perform  BB000-Report-Requests.
001940     perform  AA030-Close-Files.
001950     stop     run.
001960*
001970 AA000-Exit.
001980     exit     section.
001990*
002000 AA010-Open-Files section.
002010*****************************************
002020     accept   LV-Today-Bin from date YYYYMMDD.
002030     move     zero to WS-Listed-Cnt.
002040     move     "A" to Sel-Mode.
002050     open     input  LV-Sel-Param-File.
002060     if       WS-Parm-Status = "00"
002070              read LV-Sel-Param-File
002080                   at end move "A" to Sel-Mode
002090              end-read
002100              close LV-Sel-Param-File.
002110     open     input  LV-Employee-File.
002120     if       WS-Emp-Status not = "00"
002130              display "LVREQLST - EMPLOYEE FILE OPEN FAILED - "
002140                       WS-Emp-Status upon console
002150              move 16 to return-code
002160              stop run.
002170     if       Sel-Mode-Employee
002180              perform AA015-Validate-Sel-Employee.
002190     open     input  LV-Request-File.
002200     if       WS-Req-Status not = "00"
002210              display "LVREQLST - REQUEST FILE OPEN FAILED - "
002220                       WS-Req-Status upon console
002230              move 16 to return-code
002240              stop run.
002250     open     output LV-Request-Register.
002260*
002270 AA010-Exit.
002280     exit     section.
002290*
002300 AA015-Validate-Sel-Employee section.
002310*****************************************
002320* MODE "E" NAMES ONE EMPLOYEE - CONFIRM THE ID IS REALLY ON THE
002330* MASTER BEFORE THE REQUEST FILE IS EVEN OPENED.  A BAD ID USED
002340* TO FALL STRAIGHT THROUGH TO CC000-CHECK-SELECTION AND JUST
002350* PRINT A ZERO-LINE REPORT, WHICH LOOKED LIKE "NO HISTORY" WHEN
002360* IT WAS REALLY A MIS-KEYED EMPLOYEE NUMBER.
002370*
002380     move     Sel-Employee to Emp-Id.
002390     read     LV-Employee-File
002400              invalid key
002410                   display "LVREQLST - SELECTED EMPLOYEE NOT ON "
002420                           "MASTER - " Sel-Employee upon console
002430                   move 16 to return-code
002440                   stop run.
002450*
002460 AA015-Exit.
002470     exit     section.
002480*
002490 AA030-Close-Files section.
002500*****************************************
002510     close    LV-Employee-File LV-Request-File LV-Request-Register.
002520*
002530 AA030-Exit.
002540     exit     section.
002550*
002560 BB000-Report-Requests section.
002570*****************************************
002580     initiate Request-Listing-Report.
002590     perform  BB010-Process-One-Request
002600              until WS-No-More-Req.
002610     terminate Request-Listing-Report.
002620*
002630 BB000-Exit.
002640     exit     section.
002650*
002660 BB010-Process-One-Request section.
002670*****************************************
002680     read     LV-Request-File next record
002690              at end move "Y" to WS-Req-Eof-Sw.
002700     if       WS-No-More-Req
002710              go to BB010-Exit.
002720     perform  CC000-Check-Selection.
002730     if       not WS-Include-Request
002740              go to BB010-Exit.
002750     move     Lr-Start-Date to PR-Start-Date.
002760     move     Lr-End-Date to PR-End-Date.
002770     perform  PR900-Compute-Working-Days.
002780     add      1 to WS-Listed-Cnt.
002790     generate LV-Req-Detail.
002800*
002810 BB010-Exit.
002820     exit     section.
002830*
002840 CC000-Check-Selection section.
002850*****************************************
002860     move     "N" to WS-Include-Sw.
002870     evaluate true
002880         when Sel-Mode-All
002890              move "Y" to WS-Include-Sw
002900         when Sel-Mode-Pending
002910              if Lr-Status-Pending
002920                 move "Y" to WS-Include-Sw
002930              end-if
002940         when Sel-Mode-Employee
002950              if Lr-Employee-Id = Sel-Employee
002960                 move "Y" to WS-Include-Sw
002970              end-if
002980     end-evaluate.
002990*
003000 CC000-Exit.
003010     exit     section.
003020*
003030 COPY "prlvdays.cob".
