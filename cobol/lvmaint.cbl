000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LVMAINT.
000120 AUTHOR.         V B COEN.
000130 INSTALLATION.   APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.   21/11/85.
000150 DATE-COMPILED.
000160 SECURITY.       COPYRIGHT (C) 1985-2026 AND LATER, VINCENT BRYAN
000170                 COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                 LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190*
000200*****************************************************************
000210*                                                               *
000220*                LEAVE REQUEST MAINTENANCE (A/R/C)              *
000230*                                                               *
000240*  REMARKS.       READS THE LEAVE-MAINTENANCE TRANSACTION FILE  *
000250*                 ONE RECORD AT A TIME.  EACH RECORD CARRIES AN *
000260*                 ACTION CODE OF A=APPROVE, R=REJECT OR         *
000270*                 C=CANCEL AGAINST AN EXISTING LEAVE-REQUEST.   *
000280*                 APPROVE POSTS THE WORKING-DAYS DEBIT TO THE   *
000290*                 EMPLOYEE'S USED-LEAVES; CANCELLING A REQUEST  *
000300*                 THAT WAS APPROVED REVERSES THAT DEBIT.  THIS  *
000310*                 IS THE ONLY PROGRAM THAT POSTS TO THE MASTER  *
000320*                 AFTER LVEMPADD HAS OPENED THE ACCOUNT.        *
000330*                                                               *
000340*  CALLED MODULES.  NONE - LVDATE IS REACHED VIA PRLVDAYS.      *
000350*  FILES USED.      LV-LEAVE-MAINTENANCE-TRANS (INPUT, SEQUENTIAL).*
000360*                   LV-REQUEST-FILE (I-O, INDEXED ON REQUEST-ID).*
000370*                   LV-EMPLOYEE-FILE (I-O, INDEXED ON EMP-ID).   *
000380*                   LV-MAINT-REGISTER (OUTPUT, PRINT).           *
000390*                                                               *
000400*****************************************************************
000410* CHANGES:
000420* 21/11/85 VBC          CREATED.
000430* 30/06/94 RJT          COMMENTS FIELD ADDED FOR REJECTION
000440*                       REASONS ON REQUEST FROM PERSONNEL.
000450* 25/09/98 VBC - Y2K.01 APPROVED/REQUEST DATE FIELDS ALREADY
000460*                       CCYYMMDD - CHECKED AND SIGNED OFF FOR
000470*                       THE YEAR 2000.
000480* 04/12/25 VBC - 1.00   RE-BUILT FOR THE LEAVE SUB-SYSTEM - OLD
000490*                       PAYROLL ADJUSTMENT-CODE HANDLING DROPPED,
000500*                       APPROVE/REJECT/CANCEL POSTING LOGIC ADDED,
000510*                       REQUEST LV-0001.
000520* 20/12/25 VBC - 1.01   CANCEL OF AN APPROVED REQUEST NOW REVERSES
000530*                       THE BALANCE DEBIT ON REQUEST FROM QA.
000540*
000550 ENVIRONMENT DIVISION.
000560 COPY "envdiv.cob".
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     select   LV-Leave-Maintenance-Trans
000600              assign to "LVMNTRAN"
000610              organization is line sequential
000620              file status is WS-Trans-Status.
000630     select   LV-Request-File
000640              assign to "REQMAST"
000650              organization is indexed
000660              access mode is dynamic
000670              record key is Lr-Request-Id
000680              file status is WS-Req-Status.
000690     select   LV-Employee-File
000700              assign to "EMPMAST"
000710              organization is indexed
000720              access mode is dynamic
000730              record key is Emp-Id
000740              file status is WS-Emp-Status.
000750     select   LV-Maint-Register
000760              assign to "LVMNTREG"
000770              organization is line sequential
000780              file status is WS-Reg-Status.
000790*
000800 DATA DIVISION.
000810 FILE SECTION.
000820*
000830 FD  LV-Leave-Maintenance-Trans.
000840*
000850 01  LV-Maint-Trans-Record.
000860     03  Mt-Action-Code            pic x.
000870         88  Mt-Action-Approve             value "A".
000880         88  Mt-Action-Reject              value "R".
000890         88  Mt-Action-Cancel              value "C".
000900     03  Mt-Request-Id             pic x(10).
000910     03  Mt-User-Name              pic x(20).
000920     03  Mt-Comments               pic x(60).
000930     03  filler                    pic x(9).
000940*
000950 FD  LV-Request-File.
000960 COPY "wslvreq.cob".
000970*
000980 FD  LV-Employee-File.
000990 COPY "wslvemp.cob".
001000*
001010 FD  LV-Maint-Register.
001020*
001030 01  LV-Reg-Line                   pic x(80).
001040*
001050 WORKING-STORAGE SECTION.
001060*
001070 77  Prog-Name             pic x(16)  value "LVMAINT (1.01)".
001080*
001090 01  WS-File-Status.
001100     03  WS-Trans-Status       pic xx.
001110     03  WS-Req-Status         pic xx.
001120     03  WS-Emp-Status         pic xx.
001130     03  WS-Reg-Status         pic xx.
001140     03  filler                pic x(2).
001150*
001160 01  WS-Switches.
001170     03  WS-Trans-Eof-Sw       pic x      value "N".
001180         88  WS-No-More-Trans          value "Y".
001190     03  WS-Reject-Sw          pic x      value "N".
001200     03  filler                pic x(8).
001210*
001220 01  WS-Counts.
001230     03  WS-Read-Cnt           pic 9(5)   comp.
001240     03  WS-Accept-Cnt         pic 9(5)   comp.
001250     03  WS-Reject-Cnt         pic 9(5)   comp.
001260     03  filler                pic x(4).
001270*
001280 01  WS-Print-Counts.
001290     03  WS-Read-Ed            pic zzzz9.
001300     03  WS-Accept-Ed          pic zzzz9.
001310     03  WS-Reject-Ed          pic zzzz9.
001320*
001330 01  WS-Reject-Reason          pic x(30)  value spaces.
001340*
001350 01  WS-Balance-Work.
001360     03  WS-Available          pic s9(4)  comp.
001370     03  filler                pic x(4).
001380*
001390 COPY "wslvcnt.cob".
001400 COPY "wslvdte.cob".
001410*
001420 01  Error-Messages.
001430     03  MT001         pic x(24) value "MT001 REQUEST NOT FOUND".
001440     03  MT002         pic x(28) value "MT002 REQUEST NOT PENDING".
001450     03  MT003         pic x(26) value "MT003 EMPLOYEE NOT FOUND".
001460     03  MT004         pic x(30) value "MT004 EXCEEDS AVAILABLE BAL".
001470     03  MT005         pic x(30) value "MT005 EMPLOYEE REWRITE FAILED".
001480     03  MT006         pic x(28) value "MT006 REQUEST REWRITE FAILED".
001490     03  MT007         pic x(28) value "MT007 REQUEST ALREADY FINAL".
001500     03  MT008         pic x(26) value "MT008 INVALID ACTION CODE".
001510*
001520 LINKAGE SECTION.
001530*
001540 PROCEDURE DIVISION.
001550*
001560 AA000-Main section.
001570*****************************************
001580     perform  AA010-Open-Files.
001590     perform  BB000-Process-One-Trans
001600              until WS-No-More-Trans.
001610     perform  AA020-Print-Totals.
001620     perform  AA030-Close-Files.
001630     stop     run.
001640*
001650 AA000-Exit.
001660     exit     section.
001670*
001680 AA010-Open-Files section.
001690*****************************************
001700     accept   LV-Today-Bin from date YYYYMMDD.
001710     open     input  LV-Leave-Maintenance-Trans.
001720     open     i-o    LV-Request-File.
001730     open     i-o    LV-Employee-File.
001740     open     output LV-Maint-Register.
001750     move     "LEAVE MAINTENANCE REGISTER" to LV-Reg-Line.
001760     write    LV-Reg-Line.
001770*
001780 AA010-Exit.
001790     exit     section.
001800*
001810 AA020-Print-Totals section.
001820*****************************************
001830     move     WS-Read-Cnt   to WS-Read-Ed.
001840     move     WS-Accept-Cnt to WS-Accept-Ed.
001850     move     WS-Reject-Cnt to WS-Reject-Ed.
001860     move     spaces to LV-Reg-Line.
001870     write    LV-Reg-Line.
001880     move     spaces to LV-Reg-Line.
001890     string   "TRANSACTIONS READ     " WS-Read-Ed
001900              delimited by size into LV-Reg-Line.
001910     write    LV-Reg-Line.
001920     move     spaces to LV-Reg-Line.
001930     string   "TRANSACTIONS POSTED   " WS-Accept-Ed
001940              delimited by size into LV-Reg-Line.
001950     write    LV-Reg-Line.
001960     move     spaces to LV-Reg-Line.
001970     string   "TRANSACTIONS REJECTED " WS-Reject-Ed
001980              delimited by size into LV-Reg-Line.
001990     write    LV-Reg-Line.
002000*
002010 AA020-Exit.
002020     exit     section.
002030*
002040 AA030-Close-Files section.
002050*****************************************
002060     close    LV-Leave-Maintenance-Trans LV-Request-File
002070              LV-Employee-File LV-Maint-Register.
002080*
002090 AA030-Exit.
002100     exit     section.
002110*
002120 BB000-Process-One-Trans section.
002130*****************************************
002140     perform  BB010-Read-Transaction.
002150     if       WS-No-More-Trans
002160              go to BB000-Exit.
002170     perform  BB020-Get-Request.
002180     if       WS-Reject-Sw = "Y"
002190              go to BB090-Reject-Trans.
002200     evaluate true
002210         when Mt-Action-Approve
002220              perform CC020-Approve-Request
002230         when Mt-Action-Reject
002240              perform CC030-Reject-Request
002250         when Mt-Action-Cancel
002260              perform CC040-Cancel-Request
002270         when other
002280              move MT008 to WS-Reject-Reason
002290              move "Y" to WS-Reject-Sw
002300     end-evaluate.
002310     if       WS-Reject-Sw = "Y"
002320              go to BB090-Reject-Trans.
002330     perform  BB095-Print-Accept-Line.
002340     go       to BB000-Exit.
002350*
002360 BB090-Reject-Trans.
002370     add      1 to WS-Reject-Cnt.
002380     perform  BB099-Print-Reject-Line.
002390*
002400 BB000-Exit.
002410     exit     section.
002420*
002430 BB010-Read-Transaction section.
002440*****************************************
002450     read     LV-Leave-Maintenance-Trans
002460              at end move "Y" to WS-Trans-Eof-Sw.
002470     if       not WS-No-More-Trans
002480              add 1 to WS-Read-Cnt.
002490*
002500 BB010-Exit.
002510     exit     section.
002520*
002530 BB020-Get-Request section.
002540*****************************************
002550     move     "N" to WS-Reject-Sw.
002560     move     spaces to WS-Reject-Reason.
002570     move     Mt-Request-Id to Lr-Request-Id.
002580     read     LV-Request-File
002590              invalid key move "Y" to WS-Reject-Sw.
002600     if       WS-Reject-Sw = "Y"
002610              move MT001 to WS-Reject-Reason.
002620*
002630 BB020-Exit.
002640     exit     section.
002650*
002660 CC020-Approve-Request section.
002670*****************************************
002680     if       not Lr-Status-Pending
002690              move MT002 to WS-Reject-Reason
002700              move "Y" to WS-Reject-Sw
002710              go to CC020-Exit.
002720     move     Lr-Employee-Id to Emp-Id.
002730     read     LV-Employee-File
002740              invalid key move "Y" to WS-Reject-Sw.
002750     if       WS-Reject-Sw = "Y"
002760              move MT003 to WS-Reject-Reason
002770              go to CC020-Exit.
002780     move     Lr-Start-Date to PR-Start-Date.
002790     move     Lr-End-Date to PR-End-Date.
002800     perform  PR900-Compute-Working-Days.
002810     compute  WS-Available = Emp-Total-Leave-Bal - Emp-Used-Leaves.
002820     if       PR-Working-Days > WS-Available
002830              move MT004 to WS-Reject-Reason
002840              move "Y" to WS-Reject-Sw
002850              go to CC020-Exit.
002860     add      PR-Working-Days to Emp-Used-Leaves.
002870     rewrite  LV-Employee-Record
002880              invalid key move "Y" to WS-Reject-Sw.
002890     if       WS-Reject-Sw = "Y"
002900              move MT005 to WS-Reject-Reason
002910              go to CC020-Exit.
002920     move     "APPROVED " to Lr-Status.
002930     move     Mt-User-Name to Lr-Approved-By.
002940     move     LV-Today-Bin to Lr-Approved-Date.
002950     rewrite  LV-Request-Record
002960              invalid key move "Y" to WS-Reject-Sw.
002970     if       WS-Reject-Sw = "Y"
002980              move MT006 to WS-Reject-Reason.
002990*
003000 CC020-Exit.
003010     exit     section.
003020*
003030 CC030-Reject-Request section.
003040*****************************************
003050     if       not Lr-Status-Pending
003060              move MT002 to WS-Reject-Reason
003070              move "Y" to WS-Reject-Sw
003080              go to CC030-Exit.
003090     move     "REJECTED " to Lr-Status.
003100     move     Mt-User-Name to Lr-Approved-By.
003110     move     LV-Today-Bin to Lr-Approved-Date.
003120     move     Mt-Comments to Lr-Comments.
003130     rewrite  LV-Request-Record
003140              invalid key move "Y" to WS-Reject-Sw.
003150     if       WS-Reject-Sw = "Y"
003160              move MT006 to WS-Reject-Reason.
003170*
003180 CC030-Exit.
003190     exit     section.
003200*
003210 CC040-Cancel-Request section.
003220*****************************************
003230     if       Lr-Status-Cancelled or Lr-Status-Rejected
003240              move MT007 to WS-Reject-Reason
003250              move "Y" to WS-Reject-Sw
003260              go to CC040-Exit.
003270     if       Lr-Status-Approved
003280              perform CC042-Reverse-Balance.
003290     if       WS-Reject-Sw = "Y"
003300              go to CC040-Exit.
003310     move     "CANCELLED" to Lr-Status.
003320     rewrite  LV-Request-Record
003330              invalid key move "Y" to WS-Reject-Sw.
003340     if       WS-Reject-Sw = "Y"
003350              move MT006 to WS-Reject-Reason.
003360*
003370 CC040-Exit.
003380     exit     section.
003390*
003400 CC042-Reverse-Balance section.
003410*****************************************
003420     move     Lr-Employee-Id to Emp-Id.
003430     read     LV-Employee-File
003440              invalid key move "Y" to WS-Reject-Sw.
003450     if       WS-Reject-Sw = "Y"
003460              move MT003 to WS-Reject-Reason
003470              go to CC042-Exit.
003480     move     Lr-Start-Date to PR-Start-Date.
003490     move     Lr-End-Date to PR-End-Date.
003500     perform  PR900-Compute-Working-Days.
003510     subtract PR-Working-Days from Emp-Used-Leaves.
003520     rewrite  LV-Employee-Record
003530              invalid key move "Y" to WS-Reject-Sw.
003540     if       WS-Reject-Sw = "Y"
003550              move MT005 to WS-Reject-Reason.
003560*
003570 CC042-Exit.
003580     exit     section.
003590*
003600 BB095-Print-Accept-Line section.
003610*****************************************
003620     move     spaces to LV-Reg-Line.
003630     string   "POSTED    " Mt-Action-Code " " Lr-Request-Id
003640              delimited by size into LV-Reg-Line.
003650     write    LV-Reg-Line.
003660*
003670 BB095-Exit.
003680     exit     section.
003690*
003700 BB099-Print-Reject-Line section.
003710*****************************************
003720     move     spaces to LV-Reg-Line.
003730     string   "REJECTED  " Mt-Request-Id " - " WS-Reject-Reason
003740              delimited by size into LV-Reg-Line.
003750     write    LV-Reg-Line.
003760*
003770 BB099-Exit.
003780     exit     section.
003790*
003800 COPY "prlvdays.cob".
003810*
