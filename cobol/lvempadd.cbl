000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LVEMPADD.
000120 AUTHOR.         V B COEN.
000130 INSTALLATION.   APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.   30/10/85.
000150 DATE-COMPILED.
000160 SECURITY.       COPYRIGHT (C) 1985-2026 AND LATER, VINCENT BRYAN
000170                 COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                 LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190*
000200*****************************************************************
000210*                                                               *
000220*                 EMPLOYEE VALIDATE & REGISTER                  *
000230*                                                               *
000240*  REMARKS.       READS THE NEW-EMPLOYEE TRANSACTION FILE ONE   *
000250*                 RECORD AT A TIME, VALIDATES EACH ONE, CHECKS  *
000260*                 FOR A DUPLICATE E-MAIL ON THE EMPLOYEE MASTER,*
000270*                 GENERATES A NEW EMP-ID, WORKS OUT THE PRO-    *
000280*                 RATED OPENING LEAVE BALANCE AND ADDS THE NEW  *
000290*                 RECORD TO THE MASTER.  REJECTED TRANSACTIONS  *
000300*                 ARE LISTED ON THE REGISTER, NOT POSTED.       *
000310*                                                               *
000320*  CALLED MODULES.  LVIDGEN (GENERATE EMP-ID).                  *
000330*  FILES USED.      LV-NEW-EMPLOYEE-TRANS (INPUT, SEQUENTIAL).  *
000340*                   LV-EMPLOYEE-FILE (I-O, INDEXED ON EMP-ID).  *
000350*                   LV-EMP-REGISTER (OUTPUT, PRINT).            *
000360*                                                               *
000370*****************************************************************
000380* CHANGES:
000390* 30/10/85 VBC          CREATED.
000400* 14/06/91 RJT          DEPARTMENT FIELD ADDED TO THE MASTER ON
000410*                       REQUEST FROM PERSONNEL, PY-0119.
000420* 09/09/98 VBC - Y2K.01 EMP-JOIN-DATE ALREADY CCYYMMDD - CHECKED
000430*                       AND SIGNED OFF FOR THE YEAR 2000.
000440* 12/05/06 CMK          50-YEAR-BACK-DATE SANITY CHECK ADDED
000450*                       AFTER A MIS-KEYED JOINING DATE OF 1901
000460*                       WAS POSTED TO THE MASTER.
000470* 30/10/25 VBC - 1.00   RE-BUILT FOR THE LEAVE SUB-SYSTEM - THE
000480*                       OLD PAYROLL NEW-STARTER FIELDS DROPPED,
000490*                       LEAVE-BALANCE PRO-RATION ADDED, REQUEST
000500*                       LV-0001.
000510* 18/12/25 VBC - 1.01   DUPLICATE E-MAIL CHECK MADE CASE
000520*                       INSENSITIVE ON REQUEST FROM QA.
000530* 09/03/26 VBC - 1.02   50-YEAR-BACK-DATE CHECK RE-BUILT ON A
000540*                       TRUE CCYYMMDD BOUNDARY COMPARE - THE
000550*                       OLD YEAR-ONLY SUBTRACTION COULD MIS-
000560*                       COMPARE A DATE NEAR THE YEAR BOUNDARY,
000570*                       REQUEST LV-0007.
000580* 09/03/26 VBC - 1.03   EMP-REC-STATUS (LOGICAL-DELETE BYTE)
000590*                       TAKEN OUT OF WSLVEMP.COB - THERE IS NO
000600*                       DELETE/DEACTIVATE FUNCTION IN THIS SUB-
000610*                       SYSTEM AND THE BYTE WAS NEVER READ AFTER
000620*                       IT WAS SET.  BB027/BB028 E-MAIL FORMAT
000630*                       CHECK RE-WRITTEN TO SCAN EVERY LOCAL-
000640*                       PART/DOMAIN CHARACTER AGAINST THE
000650*                       PERMITTED CLASS AND CHECK THE TOP-LEVEL
000660*                       LABEL IS ALL ALPHABETIC - IT USED TO
000670*                       ONLY CHECK "ONE @ AND A DOT", REQUEST
000680*                       LV-0007.
000690*
000700 ENVIRONMENT DIVISION.
000710 COPY "envdiv.cob".
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     select   LV-New-Employee-Trans
000750              assign to "EMPTRANS"
000760              organization is line sequential
000770              file status is WS-Trans-Status.
000780     select   LV-Employee-File
000790              assign to "EMPMAST"
000800              organization is indexed
000810              access mode is dynamic
000820              record key is Emp-Id
000830              file status is WS-Emp-Status.
000840     select   LV-Emp-Register
000850              assign to "EMPREG"
000860              organization is line sequential
000870              file status is WS-Reg-Status.
000880*
000890 DATA DIVISION.
000900 FILE SECTION.
000910*
000920 FD  LV-New-Employee-Trans.
000930*
000940 01  LV-Trans-Record.
000950     03  Tr-Name                   pic x(20).
000960     03  Tr-Email                  pic x(25).
000970     03  Tr-Department             pic x(15).
000980     03  Tr-Join-Date              pic 9(8).
000990     03  Tr-Join-Date-Detail redefines Tr-Join-Date.
001000         05  Tr-Join-CCYY          pic 9(4).
001010         05  Tr-Join-MM            pic 99.
001020         05  Tr-Join-DD            pic 99.
001030     03  filler                    pic x(12).
001040*
001050 FD  LV-Employee-File.
001060 COPY "wslvemp.cob".
001070*
001080 FD  LV-Emp-Register.
001090*
001100 01  LV-Reg-Line                   pic x(80).
001110*
001120 WORKING-STORAGE SECTION.
001130*
001140 77  Prog-Name             pic x(16)  value "LVEMPADD (1.03)".
001150*
001160 01  WS-File-Status.
001170     03  WS-Trans-Status       pic xx.
001180     03  WS-Emp-Status         pic xx.
001190     03  WS-Reg-Status         pic xx.
001200     03  filler                pic x(4).
001210*
001220 01  WS-Switches.
001230     03  WS-Trans-Eof-Sw       pic x      value "N".
001240         88  WS-No-More-Trans          value "Y".
001250     03  WS-Dup-Found-Sw       pic x      value "N".
001260         88  WS-Dup-Email-Found        value "Y".
001270     03  WS-Id-Unique-Sw       pic x      value "N".
001280         88  WS-Id-Is-Unique           value "Y".
001290     03  WS-Reject-Sw          pic x      value "N".
001300     03  filler                pic x(6).
001310*
001320 01  WS-Counts.
001330     03  WS-Read-Cnt           pic 9(5)   comp.
001340     03  WS-Accept-Cnt         pic 9(5)   comp.
001350     03  WS-Reject-Cnt         pic 9(5)   comp.
001360     03  filler                pic x(4).
001370*
001380 01  WS-Print-Counts.
001390     03  WS-Read-Ed            pic zzzz9.
001400     03  WS-Accept-Ed          pic zzzz9.
001410     03  WS-Reject-Ed          pic zzzz9.
001420*
001430 01  WS-Reject-Reason          pic x(30)  value spaces.
001440*
001450 01  WS-Compare-Work.
001460     03  WS-Trans-Email-Uc     pic x(25).
001470     03  WS-Master-Email-Uc    pic x(25).
001480     03  filler                pic x(4).
001490*
001500 01  WS-Balance-Work.
001510     03  WS-Remaining-Months   pic s9(3)  comp.
001520     03  WS-Balance-Numer      pic s9(5)  comp.
001530     03  filler                pic x(4).
001540 01  WS-Join-Age-Work.
001550     03  WS-Min-Join-Date.
001560         05  WS-Min-Join-Ccyy      pic 9(4).
001570         05  WS-Min-Join-Mm        pic 99.
001580         05  WS-Min-Join-Dd        pic 99.
001590     03  WS-Min-Join-Bin redefines WS-Min-Join-Date
001600                               pic 9(8).
001610     03  filler                pic x(4).
001620*
001630 01  WS-Id-Work.
001640     03  WS-New-Emp-Id         pic x(11).
001650     03  filler                pic x(4).
001660*
001670 01  WS-Email-Work.
001680     03  WS-At-Count           pic 9      comp.
001690     03  WS-Email-Local        pic x(25).
001700     03  WS-Email-Domain       pic x(25).
001710     03  WS-Dot-Count          pic 9      comp.
001720     03  WS-Last-Dot-Pos       pic 99     comp.
001730     03  WS-Domain-Len         pic 99     comp.
001740     03  WS-Scan-Sub           pic 99     comp.
001750     03  WS-Bad-Char-Sw        pic x      value "N".
001760         88  WS-Bad-Char-Found         value "Y".
001770     03  filler                pic x(4).
001780*
001790 01  LVI-Parameters.
001800     03  LVI-Prefix            pic x(3).
001810     03  LVI-Prefix-Len        pic 9      comp.
001820     03  LVI-Id-Out            pic x(11).
001830     03  filler                pic x(4).
001840*
001850 COPY "wslvdte.cob".
001860*
001870 01  Error-Messages.
001880     03  LV001             pic x(20) value "LV001 NAME BLANK".
001890     03  LV002             pic x(30) value "LV002 EMAIL FORMAT INVALID".
001900     03  LV003             pic x(24) value "LV003 DEPARTMENT BLANK".
001910     03  LV004             pic x(30) value "LV004 JOIN DATE AFTER TODAY".
001920     03  LV005             pic x(30) value "LV005 JOIN DATE OVER 50 YEARS".
001930     03  LV006             pic x(24) value "LV006 DUPLICATE EMAIL".
001940*
001950 LINKAGE SECTION.
001960*
001970 PROCEDURE DIVISION.
001980*
001990 AA000-Main section.
002000*****************************************
002010     perform  AA010-Open-Files.
002020     perform  BB000-Process-One-Trans
002030              until WS-No-More-Trans.
002040     perform  AA020-Print-Totals.
002050     perform  AA030-Close-Files.
002060     stop     run.
002070*
002080 AA000-Exit.
002090     exit     section.
002100*
002110 AA010-Open-Files section.
002120*****************************************
002130     accept   LV-Today-Bin from date YYYYMMDD.
002140     open     input  LV-New-Employee-Trans.
002150     open     i-o    LV-Employee-File.
002160     open     output LV-Emp-Register.
002170     move     "NEW EMPLOYEE REGISTER" to LV-Reg-Line.
002180     write    LV-Reg-Line.
002190*
002200 AA010-Exit.
002210     exit     section.
002220*
002230 AA020-Print-Totals section.
002240*****************************************
002250     move     WS-Read-Cnt   to WS-Read-Ed.
002260     move     WS-Accept-Cnt to WS-Accept-Ed.
002270     move     WS-Reject-Cnt to WS-Reject-Ed.
002280     move     spaces to LV-Reg-Line.
002290     write    LV-Reg-Line.
002300     move     spaces to LV-Reg-Line.
002310     string   "TRANSACTIONS READ     " WS-Read-Ed
002320              delimited by size into LV-Reg-Line.
002330     write    LV-Reg-Line.
002340     move     spaces to LV-Reg-Line.
002350     string   "EMPLOYEES ADDED       " WS-Accept-Ed
002360              delimited by size into LV-Reg-Line.
002370     write    LV-Reg-Line.
002380     move     spaces to LV-Reg-Line.
002390     string   "TRANSACTIONS REJECTED " WS-Reject-Ed
002400              delimited by size into LV-Reg-Line.
002410     write    LV-Reg-Line.
002420*
002430 AA020-Exit.
002440     exit     section.
002450*
002460 AA030-Close-Files section.
002470*****************************************
002480     close    LV-New-Employee-Trans LV-Employee-File LV-Emp-Register.
002490*
002500 AA030-Exit.
002510     exit     section.
002520*
002530 BB000-Process-One-Trans section.
002540*****************************************
002550     perform  BB010-Read-Transaction.
002560     if       WS-No-More-Trans
002570              go to BB000-Exit.
002580     perform  BB020-Validate-Transaction.
002590     if       WS-Reject-Sw = "Y"
002600              go to BB090-Reject-Trans.
002610     perform  BB030-Check-Duplicate-Email.
002620     if       WS-Reject-Sw = "Y"
002630              go to BB090-Reject-Trans.
002640     perform  BB040-Generate-Employee-Id.
002650     perform  BB045-Build-Employee-Record.
002660     perform  BB050-Compute-Initial-Balance.
002670     perform  BB060-Write-Employee-Master.
002680     if       WS-Reject-Sw = "Y"
002690              go to BB090-Reject-Trans.
002700     perform  BB095-Print-Accept-Line.
002710     go       to BB000-Exit.
002720*
002730 BB090-Reject-Trans.
002740     add      1 to WS-Reject-Cnt.
002750     perform  BB099-Print-Reject-Line.
002760*
002770 BB000-Exit.
002780     exit     section.
002790*
002800 BB010-Read-Transaction section.
002810*****************************************
002820     read     LV-New-Employee-Trans
002830              at end move "Y" to WS-Trans-Eof-Sw.
002840     if       not WS-No-More-Trans
002850              add 1 to WS-Read-Cnt.
002860*
002870 BB010-Exit.
002880     exit     section.
002890*
002900 BB020-Validate-Transaction section.
002910*****************************************
002920     move     "N" to WS-Reject-Sw.
002930     move     spaces to WS-Reject-Reason.
002940     if       Tr-Name = spaces
002950              move LV001 to WS-Reject-Reason
002960              move "Y" to WS-Reject-Sw
002970              go to BB020-Exit.
002980     if       Tr-Department = spaces
002990              move LV003 to WS-Reject-Reason
003000              move "Y" to WS-Reject-Sw
003010              go to BB020-Exit.
003020     if       Tr-Join-Date > LV-Today-Bin
003030              move LV004 to WS-Reject-Reason
003040              move "Y" to WS-Reject-Sw
003050              go to BB020-Exit.
003060     perform  BB025-Check-Join-Date-Age.
003070     if       WS-Reject-Sw = "Y"
003080              go to BB020-Exit.
003090     perform  BB027-Check-Email-Format.
003100*
003110 BB020-Exit.
003120     exit     section.
003130*
003140 BB025-Check-Join-Date-Age section.
003150*****************************************
003160* 09/03/26 VBC       CALENDAR-YEAR SUBTRACTION MIS-COMPARED A
003170*                    JOIN DATE NEAR THE 50-YEAR BOUNDARY (EG
003180*                    11 MONTHS SHORT OF 50 YEARS WAS BEING
003190*                    REJECTED).  RE-BUILT ON A TRUE CCYYMMDD
003200*                    BOUNDARY-DATE COMPARE, REQUEST LV-0007.
003210*
003220     move     LV-Today-CCYY to WS-Min-Join-Ccyy.
003230     subtract 50 from WS-Min-Join-Ccyy.
003240     move     LV-Today-MM to WS-Min-Join-Mm.
003250     move     LV-Today-DD to WS-Min-Join-Dd.
003260     if       Tr-Join-Date < WS-Min-Join-Bin
003270              move LV005 to WS-Reject-Reason
003280              move "Y" to WS-Reject-Sw.
003290*
003300 BB025-Exit.
003310     exit     section.
003320*
003330 BB027-Check-Email-Format section.
003340*****************************************
003350* A FULL REGULAR-EXPRESSION CHECK IS NOT PRACTICAL IN BATCH
003360* COBOL - THIS TESTS FOR EXACTLY ONE "@", A NON-BLANK LOCAL PART
003370* AND DOMAIN, EVERY LOCAL/DOMAIN CHARACTER AGAINST THE PERMITTED
003380* CLASS (BB028/BB029), AND A DOMAIN ENDING IN A DOT PLUS AT LEAST
003390* TWO ALPHABETIC CHARACTERS (THE TOP-LEVEL LABEL).
003400* 09/03/26 VBC - CHARACTER-CLASS SCANS ADDED - THE OLD VERSION
003410*                ONLY CHECKED "ONE @, TWO NON-BLANK HALVES, A DOT
003420*                AND 2+ TRAILING CHARACTERS", WHICH LET THROUGH
003430*                ILLEGAL CHARACTERS AND A NUMERIC TOP-LEVEL LABEL,
003440*                REQUEST LV-0007.
003450*
003460     move     zero to WS-At-Count.
003470     inspect  Tr-Email tallying WS-At-Count for all "@".
003480     if       Tr-Email = spaces or WS-At-Count not = 1
003490              move LV002 to WS-Reject-Reason
003500              move "Y" to WS-Reject-Sw
003510              go to BB027-Exit.
003520     move     spaces to WS-Email-Local WS-Email-Domain.
003530     unstring Tr-Email delimited by "@"
003540              into WS-Email-Local WS-Email-Domain.
003550     if       WS-Email-Local = spaces or WS-Email-Domain = spaces
003560              move LV002 to WS-Reject-Reason
003570              move "Y" to WS-Reject-Sw
003580              go to BB027-Exit.
003590     move     "N" to WS-Bad-Char-Sw.
003600     perform  BB028-Scan-Local-Char
003610              varying WS-Scan-Sub from 1 by 1
003620              until WS-Scan-Sub > 25.
003630     if       WS-Bad-Char-Found
003640              move LV002 to WS-Reject-Reason
003650              move "Y" to WS-Reject-Sw
003660              go to BB027-Exit.
003670     move     zero to WS-Dot-Count WS-Last-Dot-Pos WS-Domain-Len.
003680     move     "N" to WS-Bad-Char-Sw.
003690     perform  BB029-Scan-Domain-Char
003700              varying WS-Scan-Sub from 1 by 1
003710              until WS-Scan-Sub > 25.
003720     if       WS-Bad-Char-Found or
003730              WS-Dot-Count = zero or
003740              WS-Last-Dot-Pos = WS-Domain-Len or
003750              WS-Domain-Len - WS-Last-Dot-Pos < 2
003760              move LV002 to WS-Reject-Reason
003770              move "Y" to WS-Reject-Sw
003780     else
003790              if not WS-Email-Domain (WS-Last-Dot-Pos + 1 :
003800                       WS-Domain-Len - WS-Last-Dot-Pos) is alphabetic
003810                       move LV002 to WS-Reject-Reason
003820                       move "Y" to WS-Reject-Sw.
003830*
003840 BB027-Exit.
003850     exit     section.
003860*
003870 BB028-Scan-Local-Char section.
003880*****************************************
003890* LOCAL-PART CHARACTER CLASS - LETTERS, DIGITS, "+", "_", ".",
003900* "-" (AND TRAILING SPACE, ALREADY PASSED BY "IS ALPHABETIC").
003910*
003920     if       not ( WS-Email-Local (WS-Scan-Sub:1) is alphabetic
003930              or WS-Email-Local (WS-Scan-Sub:1) is numeric
003940              or WS-Email-Local (WS-Scan-Sub:1) = "+"
003950              or WS-Email-Local (WS-Scan-Sub:1) = "_"
003960              or WS-Email-Local (WS-Scan-Sub:1) = "."
003970              or WS-Email-Local (WS-Scan-Sub:1) = "-" )
003980              move "Y" to WS-Bad-Char-Sw.
003990*
004000 BB028-Exit.
004010     exit     section.
004020*
004030 BB029-Scan-Domain-Char section.
004040*****************************************
004050* DOMAIN CHARACTER CLASS - LETTERS, DIGITS, ".", "-" (AND
004060* TRAILING SPACE) - PLUS THE DOT-COUNT/LAST-DOT/LENGTH TRACKING
004070* BB027 NEEDS TO FIND THE TOP-LEVEL LABEL AFTERWARDS.
004080*
004090     if       WS-Email-Domain (WS-Scan-Sub:1) not = space
004100              move WS-Scan-Sub to WS-Domain-Len
004110              if not ( WS-Email-Domain (WS-Scan-Sub:1) is alphabetic
004120                       or WS-Email-Domain (WS-Scan-Sub:1) is numeric
004130                       or WS-Email-Domain (WS-Scan-Sub:1) = "."
004140                       or WS-Email-Domain (WS-Scan-Sub:1) = "-" )
004150                       move "Y" to WS-Bad-Char-Sw.
004160     if       WS-Email-Domain (WS-Scan-Sub:1) = "."
004170              add 1 to WS-Dot-Count
004180              move WS-Scan-Sub to WS-Last-Dot-Pos.
004190*
004200 BB029-Exit.
004210     exit     section.
004220*
004230 BB030-Check-Duplicate-Email section.
004240*****************************************
004250     move     "N" to WS-Dup-Found-Sw.
004260     move     Tr-Email to WS-Trans-Email-Uc.
004270     inspect  WS-Trans-Email-Uc converting
004280              "abcdefghijklmnopqrstuvwxyz" to
004290              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004300     move     low-values to Emp-Id.
004310     start    LV-Employee-File key is not less than Emp-Id
004320              invalid key move "10" to WS-Emp-Status.
004330     if       WS-Emp-Status = "00"
004340              perform BB032-Scan-Next-Employee
004350                      until WS-Emp-Status not = "00"
004360                         or WS-Dup-Email-Found.
004370     if       WS-Dup-Email-Found
004380              move LV006 to WS-Reject-Reason
004390              move "Y" to WS-Reject-Sw
004400     else
004410              move "N" to WS-Reject-Sw.
004420*
004430 BB030-Exit.
004440     exit     section.
004450*
004460 BB032-Scan-Next-Employee section.
004470*****************************************
004480     read     LV-Employee-File next record
004490              at end move "10" to WS-Emp-Status.
004500     if       WS-Emp-Status = "00"
004510              move Emp-Email to WS-Master-Email-Uc
004520              inspect WS-Master-Email-Uc converting
004530                      "abcdefghijklmnopqrstuvwxyz" to
004540                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004550              if WS-Master-Email-Uc = WS-Trans-Email-Uc
004560                 move "Y" to WS-Dup-Found-Sw
004570              end-if.
004580*
004590 BB032-Exit.
004600     exit     section.
004610*
004620 BB040-Generate-Employee-Id section.
004630*****************************************
004640     move     "N" to WS-Id-Unique-Sw.
004650     perform  BB042-Try-One-Id until WS-Id-Is-Unique.
004660*
004670 BB040-Exit.
004680     exit     section.
004690*
004700 BB042-Try-One-Id section.
004710*****************************************
004720     move     "EMP" to LVI-Prefix.
004730     move     3     to LVI-Prefix-Len.
004740     call     "LVIDGEN" using LVI-Parameters.
004750     move     LVI-Id-Out to WS-New-Emp-Id.
004760     move     WS-New-Emp-Id to Emp-Id.
004770     read     LV-Employee-File
004780              invalid key move "Y" to WS-Id-Unique-Sw.
004790     if       WS-Emp-Status = "00"
004800              move "N" to WS-Id-Unique-Sw.
004810*
004820 BB042-Exit.
004830     exit     section.
004840*
004850 BB045-Build-Employee-Record section.
004860*****************************************
004870     initialize LV-Employee-Record.
004880     move     WS-New-Emp-Id to Emp-Id.
004890     move     Tr-Name to Emp-Name.
004900     move     Tr-Department to Emp-Department.
004910     move     Tr-Email to Emp-Email.
004920     move     Tr-Join-Date to Emp-Join-Date.
004930     move     zero to Emp-Used-Leaves.
004940*
004950 BB045-Exit.
004960     exit     section.
004970*
004980 BB050-Compute-Initial-Balance section.
004990*****************************************
005000* PRO-RATION - FULL YEAR IF THE EMPLOYEE JOINED IN AN EARLIER
005010* YEAR THAN TODAY, ELSE 24 X REMAINING MONTHS OF THIS YEAR / 12,
005020* TRUNCATED (NO ROUNDED CLAUSE).
005030*
005040     if       Emp-Join-CCYY < LV-Today-CCYY
005050              move 24 to Emp-Total-Leave-Bal
005060     else
005070              compute WS-Remaining-Months =
005080                      12 - Emp-Join-MM + 1
005090              compute WS-Balance-Numer = 24 * WS-Remaining-Months
005100              divide WS-Balance-Numer by 12
005110                     giving Emp-Total-Leave-Bal.
005120*
005130 BB050-Exit.
005140     exit     section.
005150*
005160 BB060-Write-Employee-Master section.
005170*****************************************
005180     write    LV-Employee-Record
005190              invalid key
005200                      move LV006 to WS-Reject-Reason
005210                      move "Y" to WS-Reject-Sw.
005220     if       WS-Reject-Sw not = "Y"
005230              add 1 to WS-Accept-Cnt.
005240*
005250 BB060-Exit.
005260     exit     section.
005270*
005280 BB095-Print-Accept-Line section.
005290*****************************************
005300     move     spaces to LV-Reg-Line.
005310     string   "ACCEPTED  " Emp-Id " " Emp-Name
005320              delimited by size into LV-Reg-Line.
005330     write    LV-Reg-Line.
005340*
005350 BB095-Exit.
005360     exit     section.
005370*
005380 BB099-Print-Reject-Line section.
005390*****************************************
005400     move     spaces to LV-Reg-Line.
005410     string   "REJECTED  " Tr-Name " - " WS-Reject-Reason
005420              delimited by size into LV-Reg-Line.
005430     write    LV-Reg-Line.
005440*
005450 BB099-Exit.
005460     exit     section.
005470*
