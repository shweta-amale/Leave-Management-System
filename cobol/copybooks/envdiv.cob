000100*******************************************
000110*                                          *
000120*  ENVIRONMENT DIVISION COMMON ENTRIES     *
000130*     FOR THE LEAVE MANAGEMENT SUB-SYSTEM  *
000140*                                          *
000150*******************************************
000160* COPIED INTO THE CONFIGURATION SECTION OF EVERY LV-PREFIXED
000170* PROGRAM SO THE PRINTER CHANNEL, THE TEST-RUN SWITCH AND THE
000180* HEX-DIGIT CLASS TEST USED BY LVIDGEN ARE DECLARED ONLY ONCE.
000190*
000200* 03/12/25 VBC - CREATED, SPLIT OUT OF THE PAYROLL ENVDIV SO THE
000210*                LEAVE SUB-SYSTEM CAN BE BUILT STAND-ALONE.
000220* 14/01/26 VBC - ADDED LV-HEX-CLASS FOR THE ID-GENERATOR WORK.
000230*
000240 CONFIGURATION SECTION.
000250 SOURCE-COMPUTER.  IBM-4341.
000260 OBJECT-COMPUTER.  IBM-4341.
000270 SPECIAL-NAMES.
000280     C01 IS TOP-OF-FORM
000290     UPSI-0 ON  STATUS IS LV-RERUN-REQUESTED
000300            OFF STATUS IS LV-NORMAL-RUN
000310     CLASS LV-HEX-CLASS IS "0" THRU "9" "A" THRU "F".
000320*
