000100*******************************************
000110*                                          *
000120*  WORKING-DAY / CALENDAR-DAY COUNT LOOP   *
000130*     PROCEDURE-TEXT COPYBOOK - COPIED     *
000140*     INTO THE PROCEDURE DIVISION OF       *
000150*     LVAPPLY AND LVMAINT.  PARAGRAPH      *
000160*     NUMBERS RESERVED IN THE PR9XX RANGE  *
000170*     SO THEY NEVER CLASH WITH A HOST      *
000180*     PROGRAM'S OWN BBNNN/CCNNN NUMBERING. *
000190*                                          *
000200*     ON ENTRY - PR-START-DATE, PR-END-DATE*
000210*     ON EXIT  - PR-WORKING-DAYS HOLDS THE *
000220*     MON-FRI COUNT, PR-CALENDAR-DAYS      *
000230*     HOLDS EVERY DAY INCLUSIVE.            *
000240*******************************************
000250*
000260* 03/12/25 VBC - CREATED, LIFTED OUT OF LVAPPLY SO LVMAINT COULD
000270*                RE-USE THE SAME LOOP FOR APPROVAL/CANCEL RE-CALCS.
000280*
000290 PR900-Compute-Working-Days section.
000300*****************************************
000310     move     zero to PR-Working-Days PR-Calendar-Days.
000320     move     PR-Start-Date to PR-Loop-Date.
000330     perform  PR910-Count-One-Day
000340              until PR-Loop-Date > PR-End-Date.
000350*
000360 PR900-Exit.
000370     exit     section.
000380*
000390 PR910-Count-One-Day section.
000400*****************************************
000410     add      1 to PR-Calendar-Days.
000420*
000430     move     2 to PR-Lvd-Function.
000440     move     PR-Loop-Date to PR-Lvd-Date.
000450     call     "LVDATE" using PR-Lvd-Parameters.
000460     if       PR-Lvd-Weekday < 6
000470              add 1 to PR-Working-Days.
000480*
000490     move     3 to PR-Lvd-Function.
000500     move     PR-Loop-Date to PR-Lvd-Date.
000510     call     "LVDATE" using PR-Lvd-Parameters.
000520     move     PR-Lvd-Result-Date to PR-Loop-Date.
000530*
000540 PR910-Exit.
000550     exit     section.
000560*
