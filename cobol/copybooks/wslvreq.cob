000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR LEAVE REQUEST     *
000130*           FILE                           *
000140*     USES LR-REQUEST-ID AS KEY            *
000150*     LR-EMPLOYEE-ID / LR-STATUS ARE       *
000160*       SCANNED, NOT INDEXED               *
000170*******************************************
000180* FILE SIZE 165 BYTES.
000190*
000200* 30/10/25 VBC - CREATED.
000210* 14/11/25 VBC - ADDED 88-LEVELS FOR LR-STATUS ON REQUEST FROM
000220*                QA - PLAIN X(9) COMPARES WERE ERROR PRONE.
000230* 02/12/25 VBC - LR-START-DATE-DETAIL REDEFINES ADDED FOR THE
000240*                WORKING-DAY LOOP IN PRLVDAYS.
000250*
000260 01  LV-Request-Record.
000270     03  Lr-Request-Id             pic x(10).
000280*            ** KEY FIELD - FORMAT LR + 8 UPPERCASE HEX CHARS
000290     03  Lr-Employee-Id            pic x(11).
000300*            ** FK TO EMP-ID, SCANNED NOT INDEXED
000310     03  Lr-Start-Date             pic 9(8)    comp.
000320*            ** FORMAT CCYYMMDD
000330     03  Lr-Start-Date-Detail redefines Lr-Start-Date.
000340         05  Lr-Start-CCYY         pic 9(4).
000350         05  Lr-Start-MM           pic 99.
000360         05  Lr-Start-DD           pic 99.
000370     03  Lr-End-Date               pic 9(8)    comp.
000380*            ** FORMAT CCYYMMDD
000390     03  Lr-End-Date-Detail redefines Lr-End-Date.
000400         05  Lr-End-CCYY           pic 9(4).
000410         05  Lr-End-MM             pic 99.
000420         05  Lr-End-DD             pic 99.
000430     03  Lr-Reason                 pic x(60).
000440     03  Lr-Leave-Type             pic x(9).
000450*            ** ONE OF THE LV-LEAVE-TYPE-TABLE CODES
000460     03  Lr-Status                 pic x(9).
000470         88  Lr-Status-Pending             value "PENDING  ".
000480         88  Lr-Status-Approved            value "APPROVED ".
000490         88  Lr-Status-Rejected            value "REJECTED ".
000500         88  Lr-Status-Cancelled           value "CANCELLED".
000510     03  Lr-Applied-Date           pic 9(8)    comp.
000520*            ** DATE THE REQUEST WAS CREATED, CCYYMMDD
000530     03  Lr-Approved-By            pic x(20).
000540*            ** NAME OF APPROVER/REJECTER, BLANK UNTIL PROCESSED
000550     03  Lr-Approved-Date          pic 9(8)    comp.
000560*            ** DATE APPROVED/REJECTED, ZERO UNTIL PROCESSED
000570     03  Lr-Comments               pic x(60).
000580*            ** REJECTION COMMENTS, BLANK UNLESS REJECTED
000590     03  filler                    pic x(10).
000600*
