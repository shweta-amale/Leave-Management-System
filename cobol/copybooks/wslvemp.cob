000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR EMPLOYEE          *
000130*           MASTER FILE                    *
000140*     USES EMP-ID AS KEY                   *
000150*******************************************
000160* FILE SIZE 100 BYTES.
000170*
000180* 29/10/25 VBC - CREATED, LIFTED FROM THE PAYROLL EMPLOYEE
000190*                RECORD AND CUT DOWN TO LEAVE-ONLY FIELDS.
000200* 05/11/25 VBC - EMP-ID CHANGED FROM EMP-NO 9(7) COMP TO THE
000210*                ALPHANUMERIC EMP + 8 HEX FORM USED BY LVIDGEN.
000220* 21/11/25 VBC - ADDED EMP-REC-STATUS FOR LOGICAL DELETE.
000230* 09/12/25 VBC - EMP-JOIN-DATE-DETAIL REDEFINES ADDED FOR THE
000240*                PRO-RATION CALC IN LVEMPADD.
000241* 09/03/26 VBC - EMP-REC-STATUS TAKEN BACK OUT - THERE IS NO
000242*                DELETE/DEACTIVATE FLOW IN THIS SUB-SYSTEM AND
000243*                THE BYTE WAS NEVER READ ONCE IT WAS SET,
000244*                REQUEST LV-0007.
000250*
000260 01  LV-Employee-Record.
000270     03  Emp-Id                    pic x(11).
000280*            ** KEY FIELD - FORMAT EMP + 8 UPPERCASE HEX CHARS
000290     03  Emp-Id-Detail redefines Emp-Id.
000300         05  Emp-Id-Prefix         pic x(3).
000310         05  Emp-Id-Suffix         pic x(8).
000350     03  Emp-Name                  pic x(20).
000360     03  Emp-Email                 pic x(25).
000370     03  Emp-Department            pic x(15).
000380     03  Emp-Join-Date             pic 9(8)    comp.
000390*            ** FORMAT CCYYMMDD
000400     03  Emp-Join-Date-Detail redefines Emp-Join-Date.
000410         05  Emp-Join-CCYY         pic 9(4).
000420         05  Emp-Join-MM           pic 99.
000430         05  Emp-Join-DD           pic 99.
000440     03  Emp-Total-Leave-Bal       pic s9(3)   comp.
000450*            ** WHOLE-DAY ENTITLEMENT, PRO-RATED AT HIRE
000460     03  Emp-Used-Leaves           pic s9(3)   comp.
000470*            ** WHOLE DAYS POSTED BY LVMAINT ON APPROVAL
000480     03  filler                    pic x(21).
000490*
