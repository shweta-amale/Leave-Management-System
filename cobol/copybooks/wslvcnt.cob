000100*******************************************
000110*                                          *
000120*  WORKING-DAY / CALENDAR-DAY COUNTER WORK *
000130*     AREA - COPIED INTO WORKING-STORAGE   *
000140*     OF ANY PROGRAM THAT ALSO COPIES      *
000150*     PRLVDAYS INTO ITS PROCEDURE DIVISION *
000160*******************************************
000170*
000180* 03/12/25 VBC - CREATED FOR LVAPPLY/LVMAINT.
000190*
000200 01  PR-Day-Count-Work.
000210     03  PR-Start-Date         pic 9(8)     comp.
000220     03  PR-End-Date           pic 9(8)     comp.
000230     03  PR-Loop-Date          pic 9(8)     comp.
000240     03  PR-Working-Days       pic s9(3)    comp.
000250     03  PR-Calendar-Days      pic s9(3)    comp.
000260     03  filler                pic x(4).
000270*
000280*            ** SHAPED LIKE LVDATE'S LINKAGE SECTION - PASSED ON
000290*            ** THE CALL TO LVDATE BY PRLVDAYS BELOW.
000300 01  PR-Lvd-Parameters.
000310     03  PR-Lvd-Function       pic 9.
000320     03  PR-Lvd-Date           pic 9(8)     comp.
000330     03  PR-Lvd-Result-Date    pic 9(8)     comp.
000340     03  PR-Lvd-Valid          pic x.
000350     03  PR-Lvd-Weekday        pic 9.
000360     03  filler                pic x(4).
000370*
