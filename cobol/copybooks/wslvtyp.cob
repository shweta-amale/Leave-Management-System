000100*******************************************
000110*                                          *
000120*  REFERENCE TABLE OF LEAVE TYPE CODES     *
000130*     FIXED 6-ROW TABLE, LOADED BY VALUE   *
000140*     CLAUSE - NOT FILE-RESIDENT           *
000150*******************************************
000160* THESE FIELD DEFINITIONS MAY NEED CHANGING
000170*
000180* 31/10/25 VBC - CREATED.
000190*
000200 01  LV-Leave-Type-Table.
000210     03  filler      pic x(29) value "ANNUAL   Annual Leave        ".
000220     03  filler      pic x(29) value "SICK     Sick Leave          ".
000230     03  filler      pic x(29) value "MATERNITYMaternity Leave     ".
000240     03  filler      pic x(29) value "PATERNITYPaternity Leave     ".
000250     03  filler      pic x(29) value "EMERGENCYEmergency Leave     ".
000260     03  filler      pic x(29) value "CASUAL   Casual Leave        ".
000270     03  LV-Leave-Type-Redef redefines LV-Leave-Type-Table.
000280         05  LV-Leave-Type-Row     occurs 6 times
000290                                   indexed by LV-Type-Idx.
000300             07  LV-Type-Code      pic x(9).
000310             07  LV-Type-Name      pic x(20).
000320*
