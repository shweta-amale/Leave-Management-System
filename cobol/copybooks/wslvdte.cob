000100*******************************************
000110*                                          *
000120*  SHARED DATE WORK AREA                   *
000130*     COPIED INTO WORKING-STORAGE OF EVERY *
000140*     LV PROGRAM THAT VALIDATES OR PRINTS  *
000150*     A DATE                               *
000160*******************************************
000170* LIFTED FROM PY000/VACPRINT WS-DATE-FORMATS BLOCK.
000180*
000190* 03/12/25 VBC - CREATED, SPLIT OUT OF PY000 FOR RE-USE BY THE
000200*                LEAVE PROGRAMS.
000210*
000220 01  LV-Today-Bin              pic 9(8)      comp.
000230*            ** TODAY, CCYYMMDD, SET AT AA000-MAIN FROM CURRENT-DATE
000240 01  LV-Today-Detail redefines LV-Today-Bin.
000250     03  LV-Today-CCYY         pic 9(4).
000260     03  LV-Today-MM           pic 99.
000270     03  LV-Today-DD           pic 99.
000280*
000290 01  LV-Date-Formats.
000300     03  LV-Swap               pic 99.
000310     03  LV-Date               pic x(10)  value "99/99/9999".
000320     03  LV-UK redefines LV-Date.
000330         05  LV-Days           pic 99.
000340         05  filler            pic x.
000350         05  LV-Month          pic 99.
000360         05  filler            pic x.
000370         05  LV-Year           pic 9(4).
000380     03  LV-USA redefines LV-Date.
000390         05  LV-USA-Month      pic 99.
000400         05  filler            pic x.
000410         05  LV-USA-Days       pic 99.
000420         05  filler            pic x.
000430         05  filler            pic 9(4).
000440     03  LV-Intl redefines LV-Date.
000450         05  LV-Intl-Year      pic 9(4).
000460         05  filler            pic x.
000470         05  LV-Intl-Month     pic 99.
000480         05  filler            pic x.
000490         05  LV-Intl-Days      pic 99.
000500*
