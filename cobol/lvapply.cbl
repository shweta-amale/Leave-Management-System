000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LVAPPLY.
000120 AUTHOR.         V B COEN.
000130 INSTALLATION.   APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.   14/11/85.
000150 DATE-COMPILED.
000160 SECURITY.       COPYRIGHT (C) 1985-2026 AND LATER, VINCENT BRYAN
000170                 COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                 LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190*
000200*****************************************************************
000210*                                                               *
000220*                   LEAVE APPLICATION PROCESSING                *
000230*                                                               *
000240*  REMARKS.       READS THE LEAVE-APPLICATION TRANSACTION FILE  *
000250*                 ONE RECORD AT A TIME, VALIDATES EACH ONE      *
000260*                 AGAINST THE EMPLOYEE MASTER, WORKS OUT THE    *
000270*                 REQUESTED WORKING DAYS, CHECKS THE EMPLOYEE'S *
000280*                 AVAILABLE BALANCE AND FOR AN OVERLAPPING       *
000290*                 REQUEST, GENERATES A REQUEST-ID AND ADDS A     *
000300*                 PENDING LEAVE-REQUEST RECORD.  NO BALANCE IS   *
000310*                 POSTED AT THIS STAGE - THAT HAPPENS ON         *
000320*                 APPROVAL IN LVMAINT.                           *
000330*                                                               *
000340*  CALLED MODULES.  LVIDGEN (GENERATE REQUEST-ID).              *
000350*  FILES USED.      LV-LEAVE-APPLICATION-TRANS (INPUT, SEQUENTIAL).*
000360*                   LV-EMPLOYEE-FILE (INPUT, INDEXED ON EMP-ID). *
000370*                   LV-REQUEST-FILE (I-O, INDEXED ON REQUEST-ID).*
000380*                   LV-APPLY-REGISTER (OUTPUT, PRINT).           *
000390*                                                               *
000400*****************************************************************
000410* CHANGES:
000420* 14/11/85 VBC          CREATED.
000430* 08/02/93 RJT          REASON FIELD WIDENED FROM 30 TO 60 BYTES
000440*                       ON REQUEST FROM PERSONNEL, PY-0161.
000450* 17/09/98 VBC - Y2K.01 START/END DATE FIELDS ALREADY CCYYMMDD -
000460*                       CHECKED AND SIGNED OFF FOR THE YEAR 2000.
000470* 03/12/25 VBC - 1.00   RE-BUILT FOR THE LEAVE SUB-SYSTEM - PAYROLL
000480*                       VACATION-BOOKING FIELDS DROPPED, WORKING-
000490*                       DAYS/BALANCE/OVERLAP CHECKS ADDED, REQUEST
000500*                       LV-0001.
000510* 19/12/25 VBC - 1.01   OVERLAP TEST RE-WRITTEN TO USE THE SHARED
000520*                       BOUNDARY-DAY RULE FROM QA.
000521* 09/03/26 VBC - 1.02   PR900-COMPUTE-WORKING-DAYS WAS BEING
000522*                       PERFORMED WITHOUT THE PROCEDURE-TEXT
000523*                       COPYBOOK THAT DEFINES IT - COPY STATEMENT
000524*                       ADDED AT THE FOOT OF THE DIVISION, SAME AS
000525*                       LVMAINT, REQUEST LV-0007.
000530*
000540 ENVIRONMENT DIVISION.
000550 COPY "envdiv.cob".
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     select   LV-Leave-Application-Trans
000590              assign to "LVAPTRAN"
000600              organization is line sequential
000610              file status is WS-Trans-Status.
000620     select   LV-Employee-File
000630              assign to "EMPMAST"
000640              organization is indexed
000650              access mode is dynamic
000660              record key is Emp-Id
000670              file status is WS-Emp-Status.
000680     select   LV-Request-File
000690              assign to "REQMAST"
000700              organization is indexed
000710              access mode is dynamic
000720              record key is Lr-Request-Id
000730              file status is WS-Req-Status.
000740     select   LV-Apply-Register
000750              assign to "LVAPREG"
000760              organization is line sequential
000770              file status is WS-Reg-Status.
000780*
000790 DATA DIVISION.
000800 FILE SECTION.
000810*
000820 FD  LV-Leave-Application-Trans.
000830*
000840 01  LV-Apply-Trans-Record.
000850     03  Ap-Employee-Id            pic x(11).
000860     03  Ap-Start-Date             pic 9(8).
000870     03  Ap-End-Date               pic 9(8).
000880     03  Ap-Reason                 pic x(60).
000890     03  Ap-Leave-Type             pic x(9).
000900     03  filler                    pic x(4).
000910*
000920 FD  LV-Employee-File.
000930 COPY "wslvemp.cob".
000940*
000950 FD  LV-Request-File.
000960 COPY "wslvreq.cob".
000970*
000980 FD  LV-Apply-Register.
000990*
001000 01  LV-Reg-Line                   pic x(80).
001010*
001020 WORKING-STORAGE SECTION.
001030*
001040 77  Prog-Name             pic x(16)  value "LVAPPLY (1.02)".
001050*
001060 01  WS-File-Status.
001070     03  WS-Trans-Status       pic xx.
001080     03  WS-Emp-Status         pic xx.
001090     03  WS-Req-Status         pic xx.
001100     03  WS-Reg-Status         pic xx.
001110     03  filler                pic x(2).
001120*
001130 01  WS-Switches.
001140     03  WS-Trans-Eof-Sw       pic x      value "N".
001150         88  WS-No-More-Trans          value "Y".
001160     03  WS-Reject-Sw          pic x      value "N".
001170     03  WS-Type-Valid-Sw      pic x      value "N".
001180         88  WS-Type-Is-Valid          value "Y".
001190     03  WS-Overlap-Sw         pic x      value "N".
001200         88  WS-Overlap-Found          value "Y".
001210     03  WS-Id-Unique-Sw       pic x      value "N".
001220         88  WS-Id-Is-Unique           value "Y".
001230     03  filler                pic x(5).
001240*
001250 01  WS-Counts.
001260     03  WS-Read-Cnt           pic 9(5)   comp.
001270     03  WS-Accept-Cnt         pic 9(5)   comp.
001280     03  WS-Reject-Cnt         pic 9(5)   comp.
001290     03  filler                pic x(4).
001300*
001310 01  WS-Print-Counts.
001320     03  WS-Read-Ed            pic zzzz9.
001330     03  WS-Accept-Ed          pic zzzz9.
001340     03  WS-Reject-Ed          pic zzzz9.
001350*
001360 01  WS-Reject-Reason          pic x(30)  value spaces.
001370*
001380 01  WS-Balance-Work.
001390     03  WS-Available          pic s9(4)  comp.
001400     03  filler                pic x(4).
001410*
001420 01  WS-Max-Start-Date-Work.
001430     03  WS-Max-Start-Bin      pic 9(8)   comp.
001440     03  WS-Max-Start-Detail redefines WS-Max-Start-Bin.
001450         05  WS-Max-CCYY       pic 9(4).
001460         05  WS-Max-MM         pic 99.
001470         05  WS-Max-DD         pic 99.
001480     03  filler                pic x(4).
001490*
001500 01  WS-Id-Work.
001510     03  WS-New-Req-Id         pic x(10).
001520     03  filler                pic x(4).
001530*
001540 01  LVI-Parameters.
001550     03  LVI-Prefix            pic x(3).
001560     03  LVI-Prefix-Len        pic 9      comp.
001570     03  LVI-Id-Out            pic x(11).
001580     03  filler                pic x(4).
001590*
001600 COPY "wslvtyp.cob".
001610 COPY "wslvcnt.cob".
001620 COPY "wslvdte.cob".
001630*
001640 01  Error-Messages.
001650     03  LR001         pic x(26) value "LR001 EMPLOYEE ID BLANK".
001660     03  LR002         pic x(26) value "LR002 DATE MISSING".
001670     03  LR003         pic x(30) value "LR003 START AFTER END DATE".
001680     03  LR004         pic x(30) value "LR004 START DATE IN THE PAST".
001690     03  LR005         pic x(20) value "LR005 REASON BLANK".
001700     03  LR006         pic x(28) value "LR006 LEAVE TYPE INVALID".
001710     03  LR007         pic x(30) value "LR007 START OVER 1 YEAR AHEAD".
001720     03  LR008         pic x(26) value "LR008 EMPLOYEE NOT FOUND".
001730     03  LR009         pic x(30) value "LR009 START BEFORE JOIN DATE".
001740     03  LR010         pic x(30) value "LR010 EXCEEDS 30 WORKING DAYS".
001750     03  LR011         pic x(30) value "LR011 EXCEEDS AVAILABLE BAL".
001760     03  LR012         pic x(30) value "LR012 OVERLAPS EXISTING REQ".
001770*
001780 LINKAGE SECTION.
001790*
001800 PROCEDURE DIVISION.
001810*
001820 AA000-Main section.
001830*****************************************
001840     perform  AA010-Open-Files.
001850     perform  BB000-Process-One-Trans
001860              until WS-No-More-Trans.
001870     perform  AA020-Print-Totals.
001880     perform  AA030-Close-Files.
001890     stop     run.
001900*
001910 AA000-Exit.
001920     exit     section.
001930*
001940 AA010-Open-Files section.
001950*****************************************
001960     accept   LV-Today-Bin from date YYYYMMDD.
001970     open     input  LV-Leave-Application-Trans.
001980     open     input  LV-Employee-File.
001990     open     i-o    LV-Request-File.
002000     open     output LV-Apply-Register.
002010     move     "LEAVE APPLICATION REGISTER" to LV-Reg-Line.
002020     write    LV-Reg-Line.
002030*
002040 AA010-Exit.
002050     exit     section.
002060*
002070 AA020-Print-Totals section.
002080*****************************************
002090     move     WS-Read-Cnt   to WS-Read-Ed.
002100     move     WS-Accept-Cnt to WS-Accept-Ed.
002110     move     WS-Reject-Cnt to WS-Reject-Ed.
002120     move     spaces to LV-Reg-Line.
002130     write    LV-Reg-Line.
002140     move     spaces to LV-Reg-Line.
002150     string   "TRANSACTIONS READ     " WS-Read-Ed
002160              delimited by size into LV-Reg-Line.
002170     write    LV-Reg-Line.
002180     move     spaces to LV-Reg-Line.
002190     string   "REQUESTS ADDED        " WS-Accept-Ed
002200              delimited by size into LV-Reg-Line.
002210     write    LV-Reg-Line.
002220     move     spaces to LV-Reg-Line.
002230     string   "TRANSACTIONS REJECTED " WS-Reject-Ed
002240              delimited by size into LV-Reg-Line.
002250     write    LV-Reg-Line.
002260*
002270 AA020-Exit.
002280     exit     section.
002290*
002300 AA030-Close-Files section.
002310*****************************************
002320     close    LV-Leave-Application-Trans LV-Employee-File
002330              LV-Request-File LV-Apply-Register.
002340*
002350 AA030-Exit.
002360     exit     section.
002370*
002380 BB000-Process-One-Trans section.
002390*****************************************
002400     perform  BB010-Read-Transaction.
002410     if       WS-No-More-Trans
002420              go to BB000-Exit.
002430     perform  BB020-Validate-Transaction.
002440     if       WS-Reject-Sw = "Y"
002450              go to BB090-Reject-Trans.
002460     perform  BB030-Get-Employee-Master.
002470     if       WS-Reject-Sw = "Y"
002480              go to BB090-Reject-Trans.
002490     perform  BB040-Compute-Days.
002500     if       WS-Reject-Sw = "Y"
002510              go to BB090-Reject-Trans.
002520     perform  BB050-Check-Balance.
002530     if       WS-Reject-Sw = "Y"
002540              go to BB090-Reject-Trans.
002550     perform  BB060-Check-Overlap.
002560     if       WS-Reject-Sw = "Y"
002570              go to BB090-Reject-Trans.
002580     perform  BB070-Generate-Request-Id.
002590     perform  BB080-Write-Request.
002600     if       WS-Reject-Sw = "Y"
002610              go to BB090-Reject-Trans.
002620     perform  BB095-Print-Accept-Line.
002630     go       to BB000-Exit.
002640*
002650 BB090-Reject-Trans.
002660     add      1 to WS-Reject-Cnt.
002670     perform  BB099-Print-Reject-Line.
002680*
002690 BB000-Exit.
002700     exit     section.
002710*
002720 BB010-Read-Transaction section.
002730*****************************************
002740     read     LV-Leave-Application-Trans
002750              at end move "Y" to WS-Trans-Eof-Sw.
002760     if       not WS-No-More-Trans
002770              add 1 to WS-Read-Cnt.
002780*
002790 BB010-Exit.
002800     exit     section.
002810*
002820 BB020-Validate-Transaction section.
002830*****************************************
002840     move     "N" to WS-Reject-Sw.
002850     move     spaces to WS-Reject-Reason.
002860     if       Ap-Employee-Id = spaces
002870              move LR001 to WS-Reject-Reason
002880              move "Y" to WS-Reject-Sw
002890              go to BB020-Exit.
002900     if       Ap-Start-Date = zero or Ap-End-Date = zero
002910              move LR002 to WS-Reject-Reason
002920              move "Y" to WS-Reject-Sw
002930              go to BB020-Exit.
002940     if       Ap-Start-Date > Ap-End-Date
002950              move LR003 to WS-Reject-Reason
002960              move "Y" to WS-Reject-Sw
002970              go to BB020-Exit.
002980     if       Ap-Start-Date < LV-Today-Bin
002990              move LR004 to WS-Reject-Reason
003000              move "Y" to WS-Reject-Sw
003010              go to BB020-Exit.
003020     if       Ap-Reason = spaces
003030              move LR005 to WS-Reject-Reason
003040              move "Y" to WS-Reject-Sw
003050              go to BB020-Exit.
003060     perform  BB022-Check-Leave-Type.
003070     if       WS-Reject-Sw = "Y"
003080              go to BB020-Exit.
003090     perform  BB024-Check-Start-Not-Too-Far.
003100*
003110 BB020-Exit.
003120     exit     section.
003130*
003140 BB022-Check-Leave-Type section.
003150*****************************************
003160     move     "N" to WS-Type-Valid-Sw.
003170     set      LV-Type-Idx to 1.
003180     search   LV-Leave-Type-Row
003190              at end
003200                   move LR006 to WS-Reject-Reason
003210                   move "Y" to WS-Reject-Sw
003220              when LV-Type-Code (LV-Type-Idx) = Ap-Leave-Type
003230                   move "Y" to WS-Type-Valid-Sw.
003240*
003250 BB022-Exit.
003260     exit     section.
003270*
003280 BB024-Check-Start-Not-Too-Far section.
003290*****************************************
003300     move     LV-Today-CCYY to WS-Max-CCYY.
003310     add      1 to WS-Max-CCYY.
003320     move     LV-Today-MM to WS-Max-MM.
003330     move     LV-Today-DD to WS-Max-DD.
003340     if       Ap-Start-Date > WS-Max-Start-Bin
003350              move LR007 to WS-Reject-Reason
003360              move "Y" to WS-Reject-Sw.
003370*
003380 BB024-Exit.
003390     exit     section.
003400*
003410 BB030-Get-Employee-Master section.
003420*****************************************
003430     move     Ap-Employee-Id to Emp-Id.
003440     read     LV-Employee-File
003450              invalid key move "Y" to WS-Reject-Sw.
003460     if       WS-Reject-Sw = "Y"
003470              move LR008 to WS-Reject-Reason
003480              go to BB030-Exit.
003490     if       Ap-Start-Date < Emp-Join-Date
003500              move LR009 to WS-Reject-Reason
003510              move "Y" to WS-Reject-Sw.
003520*
003530 BB030-Exit.
003540     exit     section.
003550*
003560 BB040-Compute-Days section.
003570*****************************************
003580     move     Ap-Start-Date to PR-Start-Date.
003590     move     Ap-End-Date to PR-End-Date.
003600     perform  PR900-Compute-Working-Days.
003610     if       PR-Working-Days > 30
003620              move LR010 to WS-Reject-Reason
003630              move "Y" to WS-Reject-Sw.
003640*
003650 BB040-Exit.
003660     exit     section.
003670*
003680 BB050-Check-Balance section.
003690*****************************************
003700     compute  WS-Available = Emp-Total-Leave-Bal - Emp-Used-Leaves.
003710     if       PR-Working-Days > WS-Available
003720              move LR011 to WS-Reject-Reason
003730              move "Y" to WS-Reject-Sw.
003740*
003750 BB050-Exit.
003760     exit     section.
003770*
003780 BB060-Check-Overlap section.
003790*****************************************
003800* SCANS THE WHOLE REQUEST FILE - LR-EMPLOYEE-ID/LR-STATUS ARE NOT
003810* INDEXED, SEE THE COPYBOOK HEADER.
003820*
003830     move     "N" to WS-Overlap-Sw.
003840     move     low-values to Lr-Request-Id.
003850     start    LV-Request-File key is not less than Lr-Request-Id
003860              invalid key move "10" to WS-Req-Status.
003870     if       WS-Req-Status = "00"
003880              perform BB062-Scan-One-Request
003890                      until WS-Req-Status not = "00"
003900                         or WS-Overlap-Found.
003910     if       WS-Overlap-Found
003920              move LR012 to WS-Reject-Reason
003930              move "Y" to WS-Reject-Sw.
003940*
003950 BB060-Exit.
003960     exit     section.
003970*
003980 BB062-Scan-One-Request section.
003990*****************************************
004000     read     LV-Request-File next record
004010              at end move "10" to WS-Req-Status.
004020     if       WS-Req-Status = "00" and
004030              Lr-Employee-Id = Ap-Employee-Id and
004040              (Lr-Status-Pending or Lr-Status-Approved) and
004050              not (Lr-End-Date < Ap-Start-Date) and
004060              not (Ap-End-Date < Lr-Start-Date)
004070              move "Y" to WS-Overlap-Sw.
004080*
004090 BB062-Exit.
004100     exit     section.
004110*
004120 BB070-Generate-Request-Id section.
004130*****************************************
004140     move     "N" to WS-Id-Unique-Sw.
004150     perform  BB072-Try-One-Id until WS-Id-Is-Unique.
004160*
004170 BB070-Exit.
004180     exit     section.
004190*
004200 BB072-Try-One-Id section.
004210*****************************************
004220     move     "LR "  to LVI-Prefix.
004230     move     2      to LVI-Prefix-Len.
004240     call     "LVIDGEN" using LVI-Parameters.
004250     move     LVI-Id-Out (1:10) to WS-New-Req-Id.
004260     move     WS-New-Req-Id to Lr-Request-Id.
004270     read     LV-Request-File
004280              invalid key move "Y" to WS-Id-Unique-Sw.
004290     if       WS-Req-Status = "00"
004300              move "N" to WS-Id-Unique-Sw.
004310*
004320 BB072-Exit.
004330     exit     section.
004340*
004350 BB080-Write-Request section.
004360*****************************************
004370     initialize LV-Request-Record.
004380     move     WS-New-Req-Id to Lr-Request-Id.
004390     move     Ap-Employee-Id to Lr-Employee-Id.
004400     move     Ap-Start-Date to Lr-Start-Date.
004410     move     Ap-End-Date to Lr-End-Date.
004420     move     Ap-Reason to Lr-Reason.
004430     move     Ap-Leave-Type to Lr-Leave-Type.
004440     move     "PENDING  " to Lr-Status.
004450     move     LV-Today-Bin to Lr-Applied-Date.
004460     move     spaces to Lr-Approved-By Lr-Comments.
004470     move     zero to Lr-Approved-Date.
004480     write    LV-Request-Record
004490              invalid key
004500                      move LR012 to WS-Reject-Reason
004510                      move "Y" to WS-Reject-Sw.
004520     if       WS-Reject-Sw not = "Y"
004530              add 1 to WS-Accept-Cnt.
004540*
004550 BB080-Exit.
004560     exit     section.
004570*
004580 BB095-Print-Accept-Line section.
004590*****************************************
004600     move     spaces to LV-Reg-Line.
004610     string   "ACCEPTED  " Lr-Request-Id " " Ap-Employee-Id
004620              delimited by size into LV-Reg-Line.
004630     write    LV-Reg-Line.
004640*
004650 BB095-Exit.
004660     exit     section.
004670*
004680 BB099-Print-Reject-Line section.
004690*****************************************
004700     move     spaces to LV-Reg-Line.
004710     string   "REJECTED  " Ap-Employee-Id " - " WS-Reject-Reason
004720              delimited by size into LV-Reg-Line.
004730     write    LV-Reg-Line.
004740*
004750 BB099-Exit.
004760     exit     section.
004770*
004780 COPY "prlvdays.cob".
