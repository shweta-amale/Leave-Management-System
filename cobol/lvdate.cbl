000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LVDATE.
000120 AUTHOR.         V B COEN.
000130 INSTALLATION.   APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.   10/31/82.
000150 DATE-COMPILED.
000160 SECURITY.       COPYRIGHT (C) 1982-2026 AND LATER, VINCENT BRYAN
000170                 COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                 LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190*
000200*****************************************************************
000210*                                                               *
000220*                  DATE VALIDATION, WEEKDAY & NEXT-DAY          *
000230*                                                               *
000240*  REMARKS.       CALLED SUBPROGRAM USED BY THE LEAVE-MANAGEMENT*
000250*                 PROGRAMS TO VALIDATE A CCYYMMDD DATE, TO FIND *
000260*                 THE DAY OF THE WEEK OF A CCYYMMDD DATE (FOR   *
000270*                 THE WORKING-DAYS COUNT) AND TO STEP A DATE ON *
000280*                 BY ONE CALENDAR DAY.  NO INTRINSIC FUNCTIONS  *
000290*                 ARE USED - ALL ARITHMETIC IS DONE BY DIVIDE   *
000300*                 GIVING/REMAINDER SO THIS RUNS ON THE OLDER    *
000310*                 COMPILERS TOO.                                *
000320*                                                               *
000330*  CALLED BY.     LVEMPADD, LVAPPLY, LVMAINT (DIRECT CALL) AND  *
000340*                 PRLVDAYS (COPYBOOK, COPIED INTO LVAPPLY AND   *
000350*                 LVMAINT).                                     *
000360*                                                               *
000370*  LVD-FUNCTION   1 = VALIDATE LVD-DATE, SET LVD-VALID.         *
000380*                 2 = FIND WEEKDAY OF LVD-DATE, SET LVD-WEEKDAY *
000390*                     (1 = MONDAY ... 7 = SUNDAY).              *
000400*                 3 = STEP LVD-DATE ON BY ONE DAY, SET          *
000410*                     LVD-RESULT-DATE.                          *
000420*                                                               *
000430*****************************************************************
000440* CHANGES:
000450* 10/31/82 VBC          CREATED AS MAPS04, CIS COBOL DATE MODULE.
000460* 04/06/87 VBC          ADDED WEEKDAY FUNCTION FOR THE PAYROLL
000470*                       OVERTIME CALENDAR WORK.
000480* 19/02/91 RJT          NEXT-DAY FUNCTION ADDED FOR THE PENSION
000490*                       ACCRUAL RUN, REQUEST PY-0142.
000500* 11/09/98 VBC - Y2K.01 CENTURY WINDOW REVIEWED - FIELD IS
000510*                       ALREADY CCYYMMDD SO NO CHANGE NEEDED,
000520*                       LOGGED FOR THE YEAR 2000 SIGN-OFF FILE.
000530* 22/03/99 VBC - Y2K.02 LEAP-YEAR TEST CONFIRMED CORRECT FOR
000540*                       CENTURY YEARS (2000 IS A LEAP YEAR).
000550* 14/07/03 CMK          DIVIDE REMAINDER FIELDS WIDENED TO STOP
000560*                       SIZE ERROR ON THE ZELLER CALCULATION.
000570* 30/10/25 VBC - 1.00   RENAMED FROM MAPS04, CUT DOWN FROM THE
000580*                       INTRINSIC-FUNCTION VERSION AND RE-BUILT
000590*                       ON PLAIN ARITHMETIC FOR THE LEAVE
000600*                       SUB-SYSTEM, REQUEST LV-0001.
000610* 03/12/25 VBC - 1.01   ADDED THE STEP-ON-BY-ONE-DAY FUNCTION FOR
000620*                       PRLVDAYS.
000630*
000640 ENVIRONMENT DIVISION.
000650 COPY "envdiv.cob".
000660 INPUT-OUTPUT SECTION.
000670*
000680 DATA DIVISION.
000690 WORKING-STORAGE SECTION.
000700*
000710 77  Prog-Name             pic x(15)  value "LVDATE (1.01)".
000720*
000730 01  WS-Zeller-Work.
000740     03  WS-Z-Month        pic 99     comp.
000750     03  WS-Z-Year         pic 9(4)   comp.
000760     03  WS-Z-Century      pic 99     comp.
000770     03  WS-Z-Yr-Of-Cent   pic 99     comp.
000780     03  WS-Z-Term-1       pic 9(4)   comp.
000790     03  WS-Z-Term-2       pic 9(4)   comp.
000800     03  WS-Z-Term-4       pic 9(4)   comp.
000810     03  WS-Z-Term-5       pic 9(4)   comp.
000820     03  WS-Z-Term-6       pic 9(4)   comp.
000830     03  WS-Z-Sum          pic 9(5)   comp.
000840     03  WS-Z-Quotient     pic 9(5)   comp.
000850     03  WS-Z-Remainder    pic 9(4)   comp.
000860     03  filler            pic x(4).
000870*
000880 01  WS-Leap-Work.
000890     03  WS-Div-By-4-Rem   pic 9      comp.
000900     03  WS-Div-By-100-Rem pic 99     comp.
000910     03  WS-Div-By-400-Rem pic 9(3)   comp.
000920     03  WS-Leap-Flag      pic x      value "N".
000930         88  WS-Is-Leap-Year          value "Y".
000940     03  filler            pic x(5).
000950*
000960 01  WS-Days-In-Month-Table.
000970     03  WS-Dim  pic 99  occurs 12 times  indexed by WS-Dim-Idx.
000980     03  filler            pic x(4).
001000*
001010 01  WS-Working-Date.
001020     03  WS-Wk-CCYY        pic 9(4).
001030     03  WS-Wk-MM          pic 99.
001040     03  WS-Wk-DD          pic 99.
001050 01  WS-Working-Date9 redefines WS-Working-Date pic 9(8).
001051*
001052 COPY "wslvdte.cob".
001060*
001070 LINKAGE SECTION.
001080*
001090 01  LVD-Parameters.
001100     03  LVD-Function      pic 9.
001110         88  LVD-Fn-Validate          value 1.
001120         88  LVD-Fn-Weekday           value 2.
001130         88  LVD-Fn-Next-Day          value 3.
001140     03  LVD-Date          pic 9(8)   comp.
001150     03  LVD-Result-Date   pic 9(8)   comp.
001160     03  LVD-Valid         pic x.
001170         88  LVD-Date-Is-Valid        value "Y".
001180         88  LVD-Date-Is-Invalid      value "N".
001190     03  LVD-Weekday       pic 9.
001195     03  filler            pic x(4).
001200*
001210 PROCEDURE DIVISION using LVD-Parameters.
001220*
001230 AA000-Main section.
001240*****************************************
001250     move     "N"      to LVD-Valid.
001260     move     zero     to LVD-Weekday.
001280     move     LVD-Date to WS-Working-Date9.
001290     perform  ZZ010-Load-Days-In-Month.
001300     if       LVD-Fn-Validate
001310              perform ZZ020-Validate-Date
001320     else
001330     if       LVD-Fn-Weekday
001340              perform ZZ030-Compute-Weekday
001350     else
001360     if       LVD-Fn-Next-Day
001370              perform ZZ040-Compute-Next-Day.
001380*
001390 AA000-Exit.
001400     exit     section.
001410*
001420 ZZ010-Load-Days-In-Month section.
001430*****************************************
001440* STANDARD 30/31/28 TABLE, FEBRUARY ADJUSTED FOR LEAP YEARS
001450* BELOW ONCE THE YEAR IS KNOWN.
001460*
001470     move     31 to WS-Dim (1) WS-Dim (3) WS-Dim (5) WS-Dim (7)
001480                    WS-Dim (8) WS-Dim (10) WS-Dim (12).
001490     move     30 to WS-Dim (4) WS-Dim (6) WS-Dim (9) WS-Dim (11).
001500     move     28 to WS-Dim (2).
001510*
001520     divide   WS-Wk-CCYY by 4   giving WS-Z-Quotient
001530                                remainder WS-Div-By-4-Rem.
001540     divide   WS-Wk-CCYY by 100 giving WS-Z-Quotient
001550                                remainder WS-Div-By-100-Rem.
001560     divide   WS-Wk-CCYY by 400 giving WS-Z-Quotient
001570                                remainder WS-Div-By-400-Rem.
001580     move     "N" to WS-Leap-Flag.
001590     if       WS-Div-By-4-Rem   = zero and
001600              (WS-Div-By-100-Rem not = zero or
001610               WS-Div-By-400-Rem = zero)
001620              move "Y" to WS-Leap-Flag.
001630     if       WS-Is-Leap-Year
001640              move 29 to WS-Dim (2).
001650*
001660 ZZ010-Exit.
001670     exit     section.
001680*
001690 ZZ020-Validate-Date section.
001700*****************************************
001710     if       WS-Wk-MM not numeric or
001720              WS-Wk-DD not numeric or
001730              WS-Wk-CCYY not numeric or
001740              WS-Wk-MM < 01 or > 12
001750              go to ZZ020-Exit.
001760     if       WS-Wk-DD < 01 or WS-Wk-DD > WS-Dim (WS-Wk-MM)
001770              go to ZZ020-Exit.
001780     move     "Y" to LVD-Valid.
001790*
001800 ZZ020-Exit.
001810     exit     section.
001820*
001830 ZZ030-Compute-Weekday section.
001840*****************************************
001850* ZELLER'S CONGRUENCE, GREGORIAN FORM - SEE HEADER REMARKS.
001860* JAN/FEB ARE TREATED AS MONTHS 13/14 OF THE PRECEDING YEAR.
001870*
001880     move     WS-Wk-CCYY to WS-Z-Year.
001890     move     WS-Wk-MM   to WS-Z-Month.
001900     if       WS-Wk-MM < 3
001910              add  12 to WS-Z-Month
001920              subtract 1 from WS-Z-Year.
001930     divide   WS-Z-Year by 100 giving WS-Z-Century
001940                             remainder WS-Z-Yr-Of-Cent.
001950*
001960     move     WS-Wk-DD to WS-Z-Term-1.
001970     divide   13 * (WS-Z-Month + 1) by 5 giving WS-Z-Term-2
001980                             remainder WS-Z-Remainder.
001990     divide   WS-Z-Yr-Of-Cent by 4 giving WS-Z-Term-4
002000                             remainder WS-Z-Remainder.
002010     divide   WS-Z-Century by 4 giving WS-Z-Term-5
002020                             remainder WS-Z-Remainder.
002030     multiply 5 by WS-Z-Century giving WS-Z-Term-6.
002040*
002050     compute  WS-Z-Sum = WS-Z-Term-1 + WS-Z-Term-2 +
002060                         WS-Z-Yr-Of-Cent + WS-Z-Term-4 +
002070                         WS-Z-Term-5 + WS-Z-Term-6.
002080     divide   WS-Z-Sum by 7 giving WS-Z-Quotient
002090                             remainder WS-Z-Remainder.
002100*
002110* WS-Z-REMAINDER IS NOW 0=SAT 1=SUN 2=MON 3=TUE 4=WED 5=THU 6=FRI
002120* - RE-MAP TO THE HOUSE CONVENTION 1=MONDAY ... 7=SUNDAY.
002130*
002140     evaluate WS-Z-Remainder
002150         when 0  move 6 to LVD-Weekday
002160         when 1  move 7 to LVD-Weekday
002170         when 2  move 1 to LVD-Weekday
002180         when 3  move 2 to LVD-Weekday
002190         when 4  move 3 to LVD-Weekday
002200         when 5  move 4 to LVD-Weekday
002210         when 6  move 5 to LVD-Weekday
002220     end-evaluate.
002230*
002240 ZZ030-Exit.
002250     exit     section.
002260*
002270 ZZ040-Compute-Next-Day section.
002280*****************************************
002290     add      1 to WS-Wk-DD.
002300     if       WS-Wk-DD > WS-Dim (WS-Wk-MM)
002310              move 1 to WS-Wk-DD
002320              add  1 to WS-Wk-MM
002330              if   WS-Wk-MM > 12
002340                   move 1 to WS-Wk-MM
002350                   add  1 to WS-Wk-CCYY.
002360     move     WS-Working-Date9 to LVD-Result-Date.
002370*
002380 ZZ040-Exit.
002390     exit     section.
002400*
002410 AA999-End-Program.
002420     goback.
002430*
