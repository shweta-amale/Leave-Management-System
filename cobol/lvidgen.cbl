000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LVIDGEN.
000120 AUTHOR.         C M KIRK.
000130 INSTALLATION.   APPLEWOOD COMPUTERS.
000140 DATE-WRITTEN.   12/03/95.
000150 DATE-COMPILED.
000160 SECURITY.       COPYRIGHT (C) 1995-2026 AND LATER, VINCENT BRYAN
000170                 COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000180                 LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000190*
000200*****************************************************************
000210*                                                               *
000220*                   UNIQUE KEY GENERATOR                        *
000230*                                                               *
000240*  REMARKS.       CALLED SUBPROGRAM RETURNING ONE CANDIDATE KEY *
000250*                 OF THE CALLER'S PREFIX FOLLOWED BY 8 UPPER-   *
000260*                 CASE HEX DIGITS, EG EMPA1B2C3D4 OR            *
000270*                 LR5E6F7089.  USES THE TIME-OF-DAY CLOCK PLUS  *
000280*                 AN INTERNAL SEQUENCE COUNTER SO NO CALL WITHIN*
000290*                 THE SAME RUN-UNIT REPEATS - NO FUNCTION       *
000300*                 RANDOM AND NO SORT-KEY UUID LIBRARY ARE USED. *
000310*                                                               *
000320*                 IT IS THE CALLING PROGRAM'S JOB TO RE-CALL    *
000330*                 THIS MODULE IF THE KEY IT HANDS BACK ALREADY  *
000340*                 EXISTS ON THE MASTER - THIS MODULE DOES NOT   *
000350*                 SEE THE MASTER FILE AT ALL.                   *
000360*                                                               *
000370*  CALLED BY.     LVEMPADD (PREFIX "EMP"), LVAPPLY (PREFIX      *
000380*                 "LR ").                                       *
000390*                                                               *
000400*****************************************************************
000410* CHANGES:
000420* 12/03/95 CMK          CREATED FOR THE PENSION-REFERENCE-NUMBER
000430*                       WORK, REQUEST PY-0198.
000440* 21/11/98 CMK - Y2K.01 SEQUENCE COUNTER CHECKED - NUMERIC ONLY,
000450*                       CARRIES NO DATE FIELD, NOTHING TO DO.
000460* 09/05/07 VBC          WRAP TEST ON LVI-SEQUENCE ADDED AFTER A
000470*                       SIZE ERROR ABEND WAS REPORTED ON A LONG
000480*                       OVERNIGHT RUN.
000490* 30/10/25 VBC - 1.00   RE-BUILT FOR THE LEAVE SUB-SYSTEM KEYS,
000500*                       PREFIX AND OUTPUT LENGTH NOW PASSED ON
000510*                       THE LINKAGE, REQUEST LV-0001.
000520*
000530 ENVIRONMENT DIVISION.
000540 COPY "envdiv.cob".
000550 INPUT-OUTPUT SECTION.
000560*
000570 DATA DIVISION.
000580 WORKING-STORAGE SECTION.
000590*
000600 77  Prog-Name             pic x(16)  value "LVIDGEN (1.00)".
000610 77  LVI-Sequence          pic 9(4)   comp  value zero.
000620*
000630 01  WS-Time-Of-Day.
000640     03  WS-Hours              pic 99.
000650     03  WS-Minutes            pic 99.
000660     03  WS-Seconds            pic 99.
000670     03  WS-Hundredths         pic 99.
000680 01  WS-Time-Of-Day9 redefines WS-Time-Of-Day pic 9(8).
000690*
000700 01  WS-Seed-Work.
000710     03  WS-Combined           pic 9(10)  comp.
000720     03  WS-Fold-Quot          pic 9(4)   comp.
000730     03  WS-Seed               pic 9(8)   comp.
000740     03  WS-Seed-Redef redefines WS-Seed.
000750         05  WS-Seed-Hi        pic 9(4).
000760         05  WS-Seed-Lo        pic 9(4).
000770     03  WS-Nibble             pic 99     comp.
000780     03  WS-Nibble-Quot        pic 9(8)   comp.
000790     03  WS-Sub                pic 99     comp.
000800     03  filler                pic x(4).
000810*
000820 01  WS-Hex-Digits             pic x(16)  value
000830             "0123456789ABCDEF".
000835 01  WS-Hex-Digits-Table redefines WS-Hex-Digits.
000836     03  WS-Hex-Digit-Char occurs 16 times pic x.
000840*
000850 01  WS-Hex-Build.
000860     03  WS-Hex-Char occurs 8 times indexed by WS-Hex-Idx
000870             pic x.
000880     03  filler                pic x(4).
000890*
000900 LINKAGE SECTION.
000910*
000920 01  LVI-Parameters.
000930     03  LVI-Prefix            pic x(3).
000940     03  LVI-Prefix-Len        pic 9      comp.
000950     03  LVI-Id-Out            pic x(11).
000960     03  filler                pic x(4).
000970*
000980 PROCEDURE DIVISION using LVI-Parameters.
000990*
001000 AA000-Main section.
001010*****************************************
001020     accept   WS-Time-Of-Day9 from time.
001030     add      1 to LVI-Sequence.
001040     if       LVI-Sequence > 9999
001050              move 1 to LVI-Sequence.
001060*
001070* MIX THE CLOCK AND THE COUNTER SO CONSECUTIVE CALLS IN THE SAME
001080* HUNDREDTH OF A SECOND STILL COME OUT DIFFERENT.  DIVIDE ... BY
001090* 99999999 GIVING/REMAINDER FOLDS THE PRODUCT BACK TO 8 DIGITS -
001100* NO INTRINSIC FUNCTIONS.
001110*
001120     compute  WS-Combined = (WS-Time-Of-Day9 * 37) +
001130                            (LVI-Sequence * 101).
001140     divide   WS-Combined by 99999999 giving WS-Fold-Quot
001150                            remainder WS-Seed.
001160*
001170     perform   ZZ010-Build-One-Nibble
001180               varying WS-Hex-Idx from 8 by -1
001190               until WS-Hex-Idx < 1.
001200*
001210     move     spaces to LVI-Id-Out.
001220     string   LVI-Prefix (1:LVI-Prefix-Len) delimited by size
001230              WS-Hex-Char (1) WS-Hex-Char (2) WS-Hex-Char (3)
001240              WS-Hex-Char (4) WS-Hex-Char (5) WS-Hex-Char (6)
001250              WS-Hex-Char (7) WS-Hex-Char (8) delimited by size
001260              into LVI-Id-Out.
001270*
001280 AA000-Exit.
001290     goback.
001300*
001310 ZZ010-Build-One-Nibble section.
001320*****************************************
001330     divide   WS-Seed by 16 giving WS-Nibble-Quot
001340                             remainder WS-Nibble.
001350     move     WS-Nibble-Quot to WS-Seed.
001360     add      1 to WS-Nibble giving WS-Sub.
001370     move     WS-Hex-Digit-Char (WS-Sub) to WS-Hex-Char (WS-Hex-Idx).
001380*
001390 ZZ010-Exit.
001400     exit     section.
001410*
